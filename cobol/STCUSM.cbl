000100 ******************************************************************
000200 *                                                                *
000300 * MODULE NAME = STCUSM                                           *
000400 *                                                                *
000500 * DESCRIPTIVE NAME = STORE CATALOG (Batch) Example Application - *
000600 *                                   Customer Master Maintenance  *
000700 *                                                                *
000800 *  @BANNER_START                           01                   *
000900 *  Proprietary Materials - Property of the Installation         *
001000 *                                                                *
001100 *  5798-ST1              STCUSM                                  *
001200 *                                                                *
001300 *  (C) Copyright Installation 1986, 2000                         *
001400 *                                                                *
001500 *  STORE CATALOG                                                 *
001600 *  (Batch rating/pricing demonstration application)              *
001700 *  @BANNER_END                                                   *
001800 *                                                                *
001900 * STATUS = 1.0.0                                                 *
002000 *                                                                *
002100 * FUNCTION =                                                     *
002200 *      Maintains the USER-MASTER relative file.  On create,      *
002300 *      rejects a missing name or email, allocates a new empty    *
002400 *      basket (its own sequential id, no line items yet) and     *
002500 *      assigns the next sequential customer id.  On edit,        *
002600 *      keeps the existing id and basket reference and overlays   *
002700 *      only the fields supplied.  Ends by re-dumping the whole   *
002800 *      customer list to REPORT-OUT.                              *
002900 *------------------------------------------------------------------
003000 *                                                                *
003100 *  ENTRY POINT = STCUSM                                         *
003200 *  CALLED BY STCCTL, PASSED ST1-TRANSACTION-RECORD               *
003300 *                                                                *
003400 *------------------------------------------------------------------
003500 *                                                                *
003600 *  CHANGE ACTIVITY :                                             *
003700 *      $MOD(STCUSM),COMP(STCBATCH),PROD(STORECAT):               *
003800 *                                                                *
003900 *   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
004000 *   $D0= I00004 100 860214 RPB     : INITIAL BASE APPLICATION    *
004100 *   $D1= I00017 100 860308 JQH     : Basket allocation moved to  *
004200 *                                    this module from STCBKM     *
004300 *   $D2= I00043 100 981110 RPB     : Y2K REMEDIATION - reviewed  *
004400 *                                    all date-bearing fields in *
004500 *                                    this module for 2-digit     *
004600 *                                    year dependencies; none      *
004700 *                                    found requiring a windowing *
004800 *                                    routine                      *
004900 *   $D3= I00053 100 000103 RPB     : Century rollover verified   *
005000 *                                    in production 01/03/2000,   *
005100 *                                    no abends or bad dates       *
005200 *   $D4= I00024 100 020319 RPB     : Converted to shared EXTERNAL*
005300 *                                    master files and basket    *
005400 *                                    work area                  *
005500 *                                                                *
005600 ******************************************************************
005700  IDENTIFICATION DIVISION.
005800  PROGRAM-ID.    STCUSM.
005900  AUTHOR.        J Q HALVORSEN.
006000  INSTALLATION.  STORE CATALOG DIVISION.
006100  DATE-WRITTEN.  02/14/86.
006200  DATE-COMPILED. CURRENT-DATE.
006300  SECURITY.      NON-CONFIDENTIAL.
006400 *
006500  ENVIRONMENT DIVISION.
006600  CONFIGURATION SECTION.
006700  SOURCE-COMPUTER. IBM-370.
006800  OBJECT-COMPUTER. IBM-370.
006900  SPECIAL-NAMES.
007000      C01 IS TOP-OF-FORM
007100      UPSI-0 IS STC-TRACE-SWITCH.
007200  INPUT-OUTPUT SECTION.
007300  FILE-CONTROL.
007400      SELECT USER-MASTER
007500          ASSIGN TO USERMSTR
007600          ORGANIZATION IS RELATIVE
007700          ACCESS MODE IS DYNAMIC
007800          RELATIVE KEY IS WS-USERMSTR-RRN
007900          FILE STATUS IS WS-USERMSTR-STATUS.
008000      SELECT REPORT-OUT
008100          ASSIGN TO RPTOUT
008200          ORGANIZATION IS LINE SEQUENTIAL
008300          FILE STATUS IS WS-RPTOUT-STATUS.
008400 *
008500  DATA DIVISION.
008600  FILE SECTION.
008700  FD  USER-MASTER
008800      IS EXTERNAL
008900      RECORDING MODE IS F
009000      LABEL RECORDS ARE STANDARD.
009100      COPY STCCP04.
009200  FD  REPORT-OUT
009300      IS EXTERNAL
009400      RECORDING MODE IS F
009500      LABEL RECORDS ARE STANDARD.
009600  01  RO-REPORT-RECORD              PIC X(132).
009700 *
009800  WORKING-STORAGE SECTION.
009900 *
010000  77  WS-DUMP-RRN                 PIC S9(8) COMP.
010100  01  WS-HEADER.
010200      03  WS-EYECATCHER            PIC X(16)
010300                                    VALUE 'STCUSM--------WS'.
010400      03  FILLER                   PIC X(10) VALUE SPACES.
010500 *
010600  01  WS-FILE-STATUSES.
010700      03  WS-USERMSTR-STATUS       PIC X(02) VALUE SPACES.
010800      03  WS-RPTOUT-STATUS         PIC X(02) VALUE SPACES.
010900      03  FILLER                   PIC X(04) VALUE SPACES.
011000 *
011100  01  WS-RELATIVE-KEYS.
011200      03  WS-USERMSTR-RRN          PIC S9(8) COMP.
011300      03  FILLER                   PIC X(04) VALUE SPACES.
011400 *
011500  01  WS-SWITCHES.
011600      03  WS-REJECT-SW             PIC X(01) VALUE 'N'.
011700          88  WS-USER-REJECTED         VALUE 'Y'.
011800      03  FILLER                   PIC X(04) VALUE SPACES.
011900 *
012000      COPY STCCP05.
012100 *
012200  LINKAGE SECTION.
012300      COPY STCCP01.
012400 *
012500  PROCEDURE DIVISION USING ST1-TRANSACTION-RECORD.
012600 *----------------------------------------------------------------*
012700  0000-MAINLINE.
012800      MOVE 'N' TO WS-REJECT-SW.
012900      EVALUATE TRUE
013000          WHEN ST1-TX-IS-USER-ADD
013100              PERFORM 1000-VALIDATE-REQUIRED-FIELDS
013200              IF NOT WS-USER-REJECTED
013300                  PERFORM 2000-ADD-USER
013400              END-IF
013500          WHEN ST1-TX-IS-USER-CHG
013600              PERFORM 3000-CHANGE-USER THRU 3000-EXIT
013700      END-EVALUATE.
013800      IF NOT WS-USER-REJECTED
013900          PERFORM 8000-DUMP-CUSTOMERS THRU 8000-EXIT
014000      END-IF.
014100      GOBACK.
014200 *
014300 *----------------------------------------------------------------*
014400 * Customer create: name and email are compulsory.                *
014500 *----------------------------------------------------------------*
014600  1000-VALIDATE-REQUIRED-FIELDS.
014700      IF ST1-US-NAME = SPACES
014800          MOVE '[STORE DEMO]: customer rejected - name required'
014900              TO ST5-RL-TEXT
015000          PERFORM 9000-WRITE-REPORT-LINE
015100          MOVE 'Y' TO WS-REJECT-SW
015200      END-IF.
015300      IF ST1-US-EMAIL = SPACES
015400          MOVE
015500            '[STORE DEMO]: customer rejected - email required'
015600              TO ST5-RL-TEXT
015700          PERFORM 9000-WRITE-REPORT-LINE
015800          MOVE 'Y' TO WS-REJECT-SW
015900      END-IF.
016000 *
016100 *----------------------------------------------------------------*
016200 * Create: assign the next customer id and the next basket id,   *
016300 * and prime the one in-memory basket the demo run keeps - this  *
016400 * application scopes to a single customer's basket per run, so  *
016500 * the new basket becomes the active one immediately.             *
016600 *----------------------------------------------------------------*
016700  2000-ADD-USER.
016800      MOVE ST1-US-NAME           TO ST4-USER-NAME.
016900      MOVE ST1-US-EMAIL          TO ST4-USER-EMAIL.
017000      MOVE ST5-CTL-NEXT-USER-ID  TO ST4-USER-ID.
017100      MOVE ST5-CTL-NEXT-BASKET-ID TO ST4-USER-BASKET-ID.
017200      MOVE ST5-CTL-NEXT-USER-ID  TO WS-USERMSTR-RRN.
017300      ADD 1 TO ST5-CTL-NEXT-USER-ID.
017400      ADD 1 TO ST5-CTL-NEXT-BASKET-ID.
017500      WRITE USER-MASTER FROM ST4-USER-RECORD
017600          INVALID KEY
017700              MOVE
017800                '[STORE DEMO]: customer add failed - invalid key'
017900                  TO ST5-RL-TEXT
018000              PERFORM 9000-WRITE-REPORT-LINE
018100      END-WRITE.
018200      MOVE ST4-USER-BASKET-ID TO ST5-BASKET-OWNER-ID.
018300      MOVE 0 TO ST5-BASKET-COUNT.
018400 *
018500 *----------------------------------------------------------------*
018600 * Change: load the existing record, overlay only the fields     *
018700 * actually supplied, keep the same id and basket reference.      *
018800 *----------------------------------------------------------------*
018900  3000-CHANGE-USER.
019000      MOVE ST1-US-USER-ID TO WS-USERMSTR-RRN.
019100      READ USER-MASTER INTO ST4-USER-RECORD
019200          INVALID KEY
019300              MOVE
019400                '[STORE DEMO]: customer change failed - not found'
019500                  TO ST5-RL-TEXT
019600              PERFORM 9000-WRITE-REPORT-LINE
019700              MOVE 'Y' TO WS-REJECT-SW
019800              GO TO 3000-EXIT
019900      END-READ.
020000      IF ST1-US-NAME NOT = SPACES
020100          MOVE ST1-US-NAME  TO ST4-USER-NAME
020200      END-IF.
020300      IF ST1-US-EMAIL NOT = SPACES
020400          MOVE ST1-US-EMAIL TO ST4-USER-EMAIL
020500      END-IF.
020600      REWRITE USER-MASTER FROM ST4-USER-RECORD
020700          INVALID KEY
020800              MOVE
020900                '[STORE DEMO]: customer change failed - rewrite'
021000                  TO ST5-RL-TEXT
021100              PERFORM 9000-WRITE-REPORT-LINE
021200      END-REWRITE.
021300  3000-EXIT.
021400      EXIT.
021500 *
021600  8000-DUMP-CUSTOMERS.
021700      MOVE 1 TO WS-DUMP-RRN.
021800      MOVE WS-DUMP-RRN TO WS-USERMSTR-RRN.
021900      START USER-MASTER KEY IS GREATER THAN OR EQUAL
022000          WS-USERMSTR-RRN
022100          INVALID KEY
022200              GO TO 8000-EXIT
022300      END-START.
022400  8100-DUMP-LOOP.
022500      READ USER-MASTER NEXT RECORD INTO ST4-USER-RECORD
022600          AT END
022700              GO TO 8000-EXIT
022800      END-READ.
022900      STRING 'Customer [Name: '''  DELIMITED BY SIZE
023000             ST4-USER-NAME         DELIMITED BY SIZE
023100             '''; Email: '''       DELIMITED BY SIZE
023200             ST4-USER-EMAIL        DELIMITED BY SIZE
023300             ''']'                 DELIMITED BY SIZE
023400             INTO ST5-RL-TEXT
023500      END-STRING.
023600      PERFORM 9000-WRITE-REPORT-LINE.
023700      GO TO 8100-DUMP-LOOP.
023800  8000-EXIT.
023900      EXIT.
024000 *
024100  9000-WRITE-REPORT-LINE.
024200      MOVE ST5-RL-TEXT TO RO-REPORT-RECORD.
024300      WRITE RO-REPORT-RECORD.
024400 
024500 
024600 
