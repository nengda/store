000100 ******************************************************************
000200 *                                                                *
000300 * MODULE NAME = STCCTL                                           *
000400 *                                                                *
000500 * DESCRIPTIVE NAME = STORE CATALOG (Batch) Example Application - *
000600 *                                   Batch Controller             *
000700 *                                                                *
000800 *  @BANNER_START                           01                   *
000900 *  Proprietary Materials - Property of the Installation         *
001000 *                                                                *
001100 *  5798-ST1              STCCTL                                  *
001200 *                                                                *
001300 *  (C) Copyright Installation 1986, 2000                         *
001400 *                                                                *
001500 *  STORE CATALOG                                                 *
001600 *  (Batch rating/pricing demonstration application)              *
001700 *  @BANNER_END                                                   *
001800 *                                                                *
001900 * STATUS = 1.0.0                                                 *
002000 *                                                                *
002100 * FUNCTION =                                                     *
002200 *      This is the controller for the store catalog batch run,   *
002300 *      all demo-script transactions pass through this module.    *
002400 *      It reads TRANSACTION-IN one record at a time and calls    *
002500 *      the maintenance or rating module that owns each           *
002600 *      transaction type, then writes the resulting narrative     *
002700 *      lines to REPORT-OUT.  PRODUCT-MASTER, DEAL-MASTER,        *
002800 *      USER-MASTER and CONTROL-MASTER are opened here and        *
002900 *      declared EXTERNAL so that every maintenance and rating    *
003000 *      module called from this controller shares the same       *
003100 *      open file connectors and the same in-memory basket        *
003200 *      work table, without re-opening anything itself.          *
003300 *------------------------------------------------------------------
003400 *                                                                *
003500 *  ENTRY POINT = STCCTL                                         *
003600 *                                                                *
003700 *------------------------------------------------------------------
003800 *                                                                *
003900 *  CHANGE ACTIVITY :                                             *
004000 *      $MOD(STCCTL),COMP(STCBATCH),PROD(STORECAT):               *
004100 *                                                                *
004200 *   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
004300 *   $D0= I00001 100 860212 RPB     : INITIAL BASE APPLICATION    *
004400 *   $D1= I00009 100 860226 RPB     : Added unrecognised-type trap*
004500 *   $D2= I00040 100 981103 RPB     : Y2K REMEDIATION - reviewed  *
004600 *                                    all date-bearing fields in *
004700 *                                    this module for 2-digit     *
004800 *                                    year dependencies; none      *
004900 *                                    found requiring a windowing *
005000 *                                    routine                      *
005100 *   $D3= I00050 100 000103 RPB     : Century rollover verified   *
005200 *                                    in production 01/03/2000,   *
005300 *                                    no abends or bad dates       *
005400 *   $D4= I00021 100 020318 RPB     : Master files opened here    *
005500 *                                    and declared EXTERNAL so    *
005600 *                                    called modules share them; *
005700 *                                    added CONTROL-MASTER open  *
005800 *                                    and initial-load logic     *
005900 *                                                                *
006000 ******************************************************************
006100  IDENTIFICATION DIVISION.
006200  PROGRAM-ID.    STCCTL.
006300  AUTHOR.        R B PARETI.
006400  INSTALLATION.  STORE CATALOG DIVISION.
006500  DATE-WRITTEN.  02/12/86.
006600  DATE-COMPILED. CURRENT-DATE.
006700  SECURITY.      NON-CONFIDENTIAL.
006800 *
006900  ENVIRONMENT DIVISION.
007000  CONFIGURATION SECTION.
007100  SOURCE-COMPUTER. IBM-370.
007200  OBJECT-COMPUTER. IBM-370.
007300  SPECIAL-NAMES.
007400      C01 IS TOP-OF-FORM
007500      UPSI-0 IS STC-TRACE-SWITCH.
007600  INPUT-OUTPUT SECTION.
007700  FILE-CONTROL.
007800      SELECT TRANSACTION-IN
007900          ASSIGN TO TRANIN
008000          ORGANIZATION IS LINE SEQUENTIAL
008100          FILE STATUS IS WS-TRANIN-STATUS.
008200      SELECT REPORT-OUT
008300          ASSIGN TO RPTOUT
008400          ORGANIZATION IS LINE SEQUENTIAL
008500          FILE STATUS IS WS-RPTOUT-STATUS.
008600      SELECT PRODUCT-MASTER
008700          ASSIGN TO PRODMSTR
008800          ORGANIZATION IS RELATIVE
008900          ACCESS MODE IS DYNAMIC
009000          RELATIVE KEY IS WS-PRODMSTR-RRN
009100          FILE STATUS IS WS-PRODMSTR-STATUS.
009200      SELECT DEAL-MASTER
009300          ASSIGN TO DEALMSTR
009400          ORGANIZATION IS RELATIVE
009500          ACCESS MODE IS DYNAMIC
009600          RELATIVE KEY IS WS-DEALMSTR-RRN
009700          FILE STATUS IS WS-DEALMSTR-STATUS.
009800      SELECT USER-MASTER
009900          ASSIGN TO USERMSTR
010000          ORGANIZATION IS RELATIVE
010100          ACCESS MODE IS DYNAMIC
010200          RELATIVE KEY IS WS-USERMSTR-RRN
010300          FILE STATUS IS WS-USERMSTR-STATUS.
010400      SELECT CONTROL-MASTER
010500          ASSIGN TO CTLMSTR
010600          ORGANIZATION IS RELATIVE
010700          ACCESS MODE IS RANDOM
010800          RELATIVE KEY IS WS-CTLMSTR-RRN
010900          FILE STATUS IS WS-CTLMSTR-STATUS.
011000 *
011100  DATA DIVISION.
011200  FILE SECTION.
011300  FD  TRANSACTION-IN
011400      RECORDING MODE IS F
011500      LABEL RECORDS ARE STANDARD.
011600      COPY STCCP01.
011700  FD  REPORT-OUT
011800      IS EXTERNAL
011900      RECORDING MODE IS F
012000      LABEL RECORDS ARE STANDARD.
012100  01  RO-REPORT-RECORD              PIC X(132).
012200  FD  PRODUCT-MASTER
012300      IS EXTERNAL
012400      RECORDING MODE IS F
012500      LABEL RECORDS ARE STANDARD.
012600      COPY STCCP02.
012700  FD  DEAL-MASTER
012800      IS EXTERNAL
012900      RECORDING MODE IS F
013000      LABEL RECORDS ARE STANDARD.
013100      COPY STCCP03.
013200  FD  USER-MASTER
013300      IS EXTERNAL
013400      RECORDING MODE IS F
013500      LABEL RECORDS ARE STANDARD.
013600      COPY STCCP04.
013700  FD  CONTROL-MASTER
013800      IS EXTERNAL
013900      RECORDING MODE IS F
014000      LABEL RECORDS ARE STANDARD.
014100  01  CM-CONTROL-RECORD-AREA        PIC X(60).
014200 *
014300  WORKING-STORAGE SECTION.
014400 *
014500  77  WS-TRAN-COUNT               PIC S9(7) COMP-3 VALUE +0.
014600  77  WS-REJECT-COUNT             PIC S9(7) COMP-3 VALUE +0.
014700 *----------------------------------------------------------------*
014800 * Common defintions                                              *
014900 *----------------------------------------------------------------*
015000  01  WS-HEADER.
015100      03  WS-EYECATCHER            PIC X(16)
015200                                    VALUE 'STCCTL--------WS'.
015300      03  WS-RUN-DATE              PIC X(10) VALUE SPACES.
015400      03  WS-RUN-TIME              PIC X(08) VALUE SPACES.
015500      03  FILLER                   PIC X(06) VALUE SPACES.
015600 *
015700  01  WS-FILE-STATUSES.
015800      03  WS-TRANIN-STATUS         PIC X(02) VALUE SPACES.
015900      03  WS-RPTOUT-STATUS         PIC X(02) VALUE SPACES.
016000      03  WS-PRODMSTR-STATUS       PIC X(02) VALUE SPACES.
016100      03  WS-DEALMSTR-STATUS       PIC X(02) VALUE SPACES.
016200      03  WS-USERMSTR-STATUS       PIC X(02) VALUE SPACES.
016300      03  WS-CTLMSTR-STATUS        PIC X(02) VALUE SPACES.
016400      03  FILLER                   PIC X(04) VALUE SPACES.
016500 *
016600  01  WS-RELATIVE-KEYS.
016700      03  WS-PRODMSTR-RRN          PIC S9(8) COMP.
016800      03  WS-DEALMSTR-RRN          PIC S9(8) COMP.
016900      03  WS-USERMSTR-RRN          PIC S9(8) COMP.
017000      03  WS-CTLMSTR-RRN           PIC S9(8) COMP VALUE +1.
017100      03  FILLER                   PIC X(04) VALUE SPACES.
017200 *
017300  01  WS-SWITCHES.
017400      03  WS-TRANIN-EOF-SW         PIC X(01) VALUE 'N'.
017500          88  TRANIN-EOF               VALUE 'Y'.
017600      03  FILLER                   PIC X(04) VALUE SPACES.
017700 *
017800 *
017900 *----------------------------------------------------------------*
018000 * ST5-BASKET-WORK-AREA, ST5-REPORT-LINE and ST5-CONTROL-RECORD  *
018100 * are all declared EXTERNAL in STCCP05 so that STCPRM, STCDLM,  *
018200 * STCUSM, STCBKM and STCPRC can read and update the same copy   *
018300 * of the basket table and the next-id counters this controller *
018400 * primes below, with no CALL USING parameter needed for them.  *
018500 *----------------------------------------------------------------*
018600      COPY STCCP05.
018700 *
018800  PROCEDURE DIVISION.
018900 *----------------------------------------------------------------*
019000  0000-MAINLINE.
019100      PERFORM 0100-OPEN-FILES.
019200      PERFORM 1000-PROCESS-TRANSACTIONS
019300          UNTIL TRANIN-EOF.
019400      PERFORM 0900-CLOSE-FILES.
019500      STOP RUN.
019600 *
019700  0100-OPEN-FILES.
019800      OPEN INPUT TRANSACTION-IN.
019900      OPEN OUTPUT REPORT-OUT.
020000      OPEN I-O PRODUCT-MASTER.
020100      OPEN I-O DEAL-MASTER.
020200      OPEN I-O USER-MASTER.
020300      OPEN I-O CONTROL-MASTER.
020400      PERFORM 0150-LOAD-CONTROL-RECORD.
020500      MOVE '[STORE DEMO]: batch run starting' TO ST5-RL-TEXT.
020600      PERFORM 8000-WRITE-REPORT-LINE.
020700      PERFORM 1900-READ-TRANSACTION.
020800 *
020900 *----------------------------------------------------------------*
021000 * CONTROL-MASTER holds one record, at RRN 1, carrying the next  *
021100 * id to hand out for each master file - this shop's RELATIVE    *
021200 * files have no ISAM available to generate a key any other way.*
021300 * On a virgin run the record is not there yet, so READ fails    *
021400 * with '23' and the counters are primed to 1 and written back.  *
021500 *----------------------------------------------------------------*
021600  0150-LOAD-CONTROL-RECORD.
021700      MOVE +1 TO WS-CTLMSTR-RRN.
021800      READ CONTROL-MASTER INTO ST5-CONTROL-RECORD.
021900      IF WS-CTLMSTR-STATUS NOT = '00'
022000          MOVE +1 TO ST5-CTL-NEXT-PROD-ID
022100          MOVE +1 TO ST5-CTL-NEXT-DEAL-ID
022200          MOVE +1 TO ST5-CTL-NEXT-USER-ID
022300          MOVE +1 TO ST5-CTL-NEXT-BASKET-ID
022400          WRITE CONTROL-MASTER FROM ST5-CONTROL-RECORD
022500      END-IF.
022600 *
022700  0900-CLOSE-FILES.
022800      MOVE +1 TO WS-CTLMSTR-RRN.
022900      REWRITE CONTROL-MASTER FROM ST5-CONTROL-RECORD.
023000      MOVE '[STORE DEMO]: batch run complete' TO ST5-RL-TEXT.
023100      PERFORM 8000-WRITE-REPORT-LINE.
023200      CLOSE TRANSACTION-IN.
023300      CLOSE REPORT-OUT.
023400      CLOSE PRODUCT-MASTER.
023500      CLOSE DEAL-MASTER.
023600      CLOSE USER-MASTER.
023700      CLOSE CONTROL-MASTER.
023800 *
023900 *----------------------------------------------------------------*
024000 * Dispatch one transaction record to the module that owns its    *
024100 * transaction type - product, deal, customer, basket or checkout.*
024200 *----------------------------------------------------------------*
024300  1000-PROCESS-TRANSACTIONS.
024400      ADD 1 TO WS-TRAN-COUNT.
024500      EVALUATE TRUE
024600          WHEN ST1-TX-IS-PROD-ADD
024700              CALL 'STCPRM' USING ST1-TRANSACTION-RECORD
024800          WHEN ST1-TX-IS-PROD-CHG
024900              CALL 'STCPRM' USING ST1-TRANSACTION-RECORD
025000          WHEN ST1-TX-IS-PROD-REM
025100              CALL 'STCPRM' USING ST1-TRANSACTION-RECORD
025200          WHEN ST1-TX-IS-DEAL-ADD
025300              CALL 'STCDLM' USING ST1-TRANSACTION-RECORD
025400          WHEN ST1-TX-IS-USER-ADD
025500              CALL 'STCUSM' USING ST1-TRANSACTION-RECORD
025600          WHEN ST1-TX-IS-USER-CHG
025700              CALL 'STCUSM' USING ST1-TRANSACTION-RECORD
025800          WHEN ST1-TX-IS-BASK-ADD
025900              CALL 'STCBKM' USING ST1-TRANSACTION-RECORD
026000          WHEN ST1-TX-IS-BASK-REM
026100              CALL 'STCBKM' USING ST1-TRANSACTION-RECORD
026200          WHEN ST1-TX-IS-CHECKOUT
026300              CALL 'STCPRC' USING ST1-TRANSACTION-RECORD
026400          WHEN OTHER
026500              PERFORM 1800-REJECT-UNKNOWN-TYPE
026600      END-EVALUATE.
026700      PERFORM 1900-READ-TRANSACTION.
026800 *
026900  1800-REJECT-UNKNOWN-TYPE.
027000      ADD 1 TO WS-REJECT-COUNT.
027100      STRING '[STORE DEMO]: unrecognised transaction type '''
027200              ST1-TX-TYPE ''' rejected'
027300              DELIMITED BY SIZE INTO ST5-RL-TEXT
027400      END-STRING.
027500      PERFORM 8000-WRITE-REPORT-LINE.
027600 *
027700  1900-READ-TRANSACTION.
027800      READ TRANSACTION-IN
027900          AT END
028000              MOVE 'Y' TO WS-TRANIN-EOF-SW
028100      END-READ.
028200 *
028300 *----------------------------------------------------------------*
028400 * Common report-line writer shared with every maintenance and   *
028500 * rating module called from this controller.                    *
028600 *----------------------------------------------------------------*
028700  8000-WRITE-REPORT-LINE.
028800      MOVE ST5-RL-TEXT TO RO-REPORT-RECORD.
028900      WRITE RO-REPORT-RECORD.
029000 029100
029100 
029200 
