000100 ******************************************************************
000200 *                                                                *
000300 * MODULE NAME = STCPRM                                           *
000400 *                                                                *
000500 * DESCRIPTIVE NAME = STORE CATALOG (Batch) Example Application - *
000600 *                                   Product Master Maintenance  *
000700 *                                                                *
000800 *  @BANNER_START                           01                   *
000900 *  Proprietary Materials - Property of the Installation         *
001000 *                                                                *
001100 *  5798-ST1              STCPRM                                  *
001200 *                                                                *
001300 *  (C) Copyright Installation 1986, 2000                         *
001400 *                                                                *
001500 *  STORE CATALOG                                                 *
001600 *  (Batch rating/pricing demonstration application)              *
001700 *  @BANNER_END                                                   *
001800 *                                                                *
001900 * STATUS = 1.0.0                                                 *
002000 *                                                                *
002100 * FUNCTION =                                                     *
002200 *      Maintains the PRODUCT-MASTER relative file - add, change  *
002300 *      and remove of a catalog product, with field defaults      *
002400 *      applied on a create (brand/category 'N/A', spec blank,    *
002500 *      price zero, quantity zero PIECE), and overlay-only-       *
002600 *      supplied-fields semantics on a change.  Ends by re-dumping*
002700 *      the whole catalog to REPORT-OUT in ascending PROD-ID      *
002800 *      order, for the activity log.                              *
002900 *------------------------------------------------------------------
003000 *                                                                *
003100 *  ENTRY POINT = STCPRM                                         *
003200 *  CALLED BY STCCTL, PASSED ST1-TRANSACTION-RECORD               *
003300 *                                                                *
003400 *------------------------------------------------------------------
003500 *                                                                *
003600 *  CHANGE ACTIVITY :                                             *
003700 *      $MOD(STCPRM),COMP(STCBATCH),PROD(STORECAT):               *
003800 *                                                                *
003900 *   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
004000 *   $D0= I00002 100 860213 RPB     : INITIAL BASE APPLICATION    *
004100 *   $D1= I00015 100 860306 JQH     : Overlay-only-supplied logic *
004200 *                                    corrected for CHANGE action *
004300 *   $D2= I00041 100 981105 RPB     : Y2K REMEDIATION - reviewed  *
004400 *                                    all date-bearing fields in *
004500 *                                    this module for 2-digit     *
004600 *                                    year dependencies; none      *
004700 *                                    found requiring a windowing *
004800 *                                    routine                      *
004900 *   $D3= I00051 100 000103 RPB     : Century rollover verified   *
005000 *                                    in production 01/03/2000,   *
005100 *                                    no abends or bad dates       *
005200 *   $D4= I00022 100 020319 RPB     : Converted to shared EXTERNAL*
005300 *                                    master files opened by the *
005400 *                                    controller                 *
005500 *                                                                *
005600 ******************************************************************
005700  IDENTIFICATION DIVISION.
005800  PROGRAM-ID.    STCPRM.
005900  AUTHOR.        J Q HALVORSEN.
006000  INSTALLATION.  STORE CATALOG DIVISION.
006100  DATE-WRITTEN.  02/13/86.
006200  DATE-COMPILED. CURRENT-DATE.
006300  SECURITY.      NON-CONFIDENTIAL.
006400 *
006500  ENVIRONMENT DIVISION.
006600  CONFIGURATION SECTION.
006700  SOURCE-COMPUTER. IBM-370.
006800  OBJECT-COMPUTER. IBM-370.
006900  SPECIAL-NAMES.
007000      C01 IS TOP-OF-FORM
007100      UPSI-0 IS STC-TRACE-SWITCH.
007200  INPUT-OUTPUT SECTION.
007300  FILE-CONTROL.
007400      SELECT PRODUCT-MASTER
007500          ASSIGN TO PRODMSTR
007600          ORGANIZATION IS RELATIVE
007700          ACCESS MODE IS DYNAMIC
007800          RELATIVE KEY IS WS-PRODMSTR-RRN
007900          FILE STATUS IS WS-PRODMSTR-STATUS.
008000      SELECT REPORT-OUT
008100          ASSIGN TO RPTOUT
008200          ORGANIZATION IS LINE SEQUENTIAL
008300          FILE STATUS IS WS-RPTOUT-STATUS.
008400 *
008500  DATA DIVISION.
008600  FILE SECTION.
008700  FD  PRODUCT-MASTER
008800      IS EXTERNAL
008900      RECORDING MODE IS F
009000      LABEL RECORDS ARE STANDARD.
009100      COPY STCCP02.
009200  FD  REPORT-OUT
009300      IS EXTERNAL
009400      RECORDING MODE IS F
009500      LABEL RECORDS ARE STANDARD.
009600  01  RO-REPORT-RECORD              PIC X(132).
009700 *
009800  WORKING-STORAGE SECTION.
009900 *
010000  77  WS-QTY-SIGNED                PIC S9(9) COMP-3.
010100  01  WS-HEADER.
010200      03  WS-EYECATCHER            PIC X(16)
010300                                    VALUE 'STCPRM--------WS'.
010400      03  FILLER                   PIC X(10) VALUE SPACES.
010500 *
010600  01  WS-FILE-STATUSES.
010700      03  WS-PRODMSTR-STATUS       PIC X(02) VALUE SPACES.
010800      03  WS-RPTOUT-STATUS         PIC X(02) VALUE SPACES.
010900      03  FILLER                   PIC X(04) VALUE SPACES.
011000 *
011100  01  WS-RELATIVE-KEYS.
011200      03  WS-PRODMSTR-RRN          PIC S9(8) COMP.
011300      03  WS-DUMP-RRN              PIC S9(8) COMP.
011400      03  FILLER                   PIC X(04) VALUE SPACES.
011500 *
011600  01  WS-EDIT-AREA.
011700      03  WS-PRICE-DISPLAY         PIC ZZZZZZZZ9.99.
011800      03  WS-QTY-DISPLAY           PIC ZZZZZZZZ9.
011900      03  FILLER                   PIC X(08).
012000 *
012100  01  WS-SWITCHES.
012200      03  WS-REJECT-SW             PIC X(01) VALUE 'N'.
012300          88  WS-PRODUCT-REJECTED      VALUE 'Y'.
012400      03  FILLER                   PIC X(04) VALUE SPACES.
012500 *
012600 *----------------------------------------------------------------*
012700 * ST5-BASKET-WORK-AREA/ST5-REPORT-LINE/ST5-CONTROL-RECORD are    *
012800 * declared EXTERNAL in STCCP05 - this module shares the copy     *
012900 * STCCTL primed at open time, in particular ST5-CTL-NEXT-PROD-ID.*
013000 *----------------------------------------------------------------*
013100      COPY STCCP05.
013200 *
013300  LINKAGE SECTION.
013400      COPY STCCP01.
013500 *
013600  PROCEDURE DIVISION USING ST1-TRANSACTION-RECORD.
013700 *----------------------------------------------------------------*
013800  0000-MAINLINE.
013900      MOVE 'N' TO WS-REJECT-SW.
014000      EVALUATE TRUE
014100          WHEN ST1-TX-IS-PROD-ADD
014200              PERFORM 2000-ADD-PRODUCT THRU 2000-EXIT
014300          WHEN ST1-TX-IS-PROD-CHG
014400              PERFORM 3000-CHANGE-PRODUCT THRU 3000-EXIT
014500          WHEN ST1-TX-IS-PROD-REM
014600              PERFORM 4000-REMOVE-PRODUCT
014700      END-EVALUATE.
014800      IF NOT WS-PRODUCT-REJECTED
014900          PERFORM 8000-DUMP-CATALOG THRU 8000-EXIT
015000      END-IF.
015100      GOBACK.
015200 *
015300 *----------------------------------------------------------------*
015400 * Create: apply the catalog's own field defaults to every field  *
015500 * not supplied on the transaction, assign the next sequential id *
015600 * out of the shared CONTROL-MASTER counter, and WRITE.           *
015700 *----------------------------------------------------------------*
015800  2000-ADD-PRODUCT.
015900      MOVE ST1-PR-NAME           TO ST2-PROD-NAME.
016000      IF ST1-PR-BRAND = SPACES
016100          MOVE 'N/A'             TO ST2-PROD-BRAND
016200      ELSE
016300          MOVE ST1-PR-BRAND      TO ST2-PROD-BRAND
016400      END-IF.
016500      IF ST1-PR-CATEGORY = SPACES
016600          MOVE 'N/A'             TO ST2-PROD-CATEGORY
016700      ELSE
016800          MOVE ST1-PR-CATEGORY   TO ST2-PROD-CATEGORY
016900      END-IF.
017000      MOVE ST1-PR-SPEC           TO ST2-PROD-SPEC.
017100      MOVE ST1-PR-PRICE          TO ST2-PROD-PRICE.
017200      MOVE ST1-PR-QTY-VALUE      TO ST2-PROD-QTY-VALUE.
017300      IF ST1-PR-QTY-TYPE = SPACES
017400          MOVE 'PIECE'           TO ST2-PROD-QTY-TYPE
017500      ELSE
017600          MOVE ST1-PR-QTY-TYPE   TO ST2-PROD-QTY-TYPE
017700      END-IF.
017800      PERFORM 6000-VALIDATE-QUANTITY.
017900      IF WS-PRODUCT-REJECTED
018000          GO TO 2000-EXIT
018100      END-IF.
018200      MOVE ST5-CTL-NEXT-PROD-ID  TO ST2-PROD-ID.
018300      MOVE ST5-CTL-NEXT-PROD-ID  TO WS-PRODMSTR-RRN.
018400      ADD 1 TO ST5-CTL-NEXT-PROD-ID.
018500      WRITE PRODUCT-MASTER FROM ST2-PRODUCT-RECORD
018600          INVALID KEY
018700              MOVE '[STORE DEMO]: product add failed - invalid key'
018800                  TO ST5-RL-TEXT
018900              PERFORM 9000-WRITE-REPORT-LINE
019000      END-WRITE.
019100  2000-EXIT.
019200      EXIT.
019300 *
019400 *----------------------------------------------------------------*
019500 * Change: load the existing record, overlay only the fields     *
019600 * actually supplied on the transaction, keep the same id.        *
019700 *----------------------------------------------------------------*
019800  3000-CHANGE-PRODUCT.
019900      MOVE ST1-PR-PROD-ID TO WS-PRODMSTR-RRN.
020000      READ PRODUCT-MASTER INTO ST2-PRODUCT-RECORD
020100          INVALID KEY
020200              MOVE '[STORE DEMO]: product change failed - not found'
020300                  TO ST5-RL-TEXT
020400              PERFORM 9000-WRITE-REPORT-LINE
020500              GO TO 3000-EXIT
020600      END-READ.
020700      IF ST1-PR-NAME NOT = SPACES
020800          MOVE ST1-PR-NAME       TO ST2-PROD-NAME
020900      END-IF.
021000      IF ST1-PR-BRAND NOT = SPACES
021100          MOVE ST1-PR-BRAND      TO ST2-PROD-BRAND
021200      END-IF.
021300      IF ST1-PR-CATEGORY NOT = SPACES
021400          MOVE ST1-PR-CATEGORY   TO ST2-PROD-CATEGORY
021500      END-IF.
021600      IF ST1-PR-SPEC NOT = SPACES
021700          MOVE ST1-PR-SPEC       TO ST2-PROD-SPEC
021800      END-IF.
021900      IF ST1-PR-PRICE NOT = ZERO
022000          MOVE ST1-PR-PRICE      TO ST2-PROD-PRICE
022100      END-IF.
022200      IF ST1-PR-QTY-VALUE NOT = ZERO
022300          MOVE ST1-PR-QTY-VALUE  TO ST2-PROD-QTY-VALUE
022400      END-IF.
022500      IF ST1-PR-QTY-TYPE NOT = SPACES
022600          MOVE ST1-PR-QTY-TYPE   TO ST2-PROD-QTY-TYPE
022700      END-IF.
022800      PERFORM 6000-VALIDATE-QUANTITY.
022900      IF WS-PRODUCT-REJECTED
023000          GO TO 3000-EXIT
023100      END-IF.
023200      REWRITE PRODUCT-MASTER FROM ST2-PRODUCT-RECORD
023300          INVALID KEY
023400              MOVE '[STORE DEMO]: product change failed - rewrite'
023500                  TO ST5-RL-TEXT
023600              PERFORM 9000-WRITE-REPORT-LINE
023700      END-REWRITE.
023800  3000-EXIT.
023900      EXIT.
024000 *
024100  4000-REMOVE-PRODUCT.
024200      MOVE ST1-PR-PROD-ID TO WS-PRODMSTR-RRN.
024300      DELETE PRODUCT-MASTER RECORD
024400          INVALID KEY
024500              MOVE '[STORE DEMO]: product remove failed - not found'
024600                  TO ST5-RL-TEXT
024700              PERFORM 9000-WRITE-REPORT-LINE
024800      END-DELETE.
024900 *
025000 *----------------------------------------------------------------*
025100 * Quantity on hand may never go negative - the whole add/change  *
025200 * transaction is rejected (record not written) and logged when   *
025300 * the supplied quantity is less than zero.                       *
025400 *----------------------------------------------------------------*
025500  6000-VALIDATE-QUANTITY.
025600      MOVE ST2-PROD-QTY-VALUE TO WS-QTY-SIGNED.
025700      IF WS-QTY-SIGNED < 0
025800          MOVE 'Y' TO WS-REJECT-SW
025900          MOVE '[STORE DEMO]: product rejected - negative quantity'
026000              TO ST5-RL-TEXT
026100          PERFORM 9000-WRITE-REPORT-LINE
026200      END-IF.
026300 *
026400 *----------------------------------------------------------------*
026500 * Re-dump the whole catalog, ascending PROD-ID, after every      *
026600 * successful maintenance transaction, for the activity log.      *
026700 *----------------------------------------------------------------*
026800  8000-DUMP-CATALOG.
026900      MOVE 1 TO WS-DUMP-RRN.
027000      MOVE WS-DUMP-RRN TO WS-PRODMSTR-RRN.
027100      START PRODUCT-MASTER KEY IS GREATER THAN OR EQUAL
027200          WS-PRODMSTR-RRN
027300          INVALID KEY
027400              GO TO 8000-EXIT
027500      END-START.
027600  8100-DUMP-LOOP.
027700      READ PRODUCT-MASTER NEXT RECORD INTO ST2-PRODUCT-RECORD
027800          AT END
027900              GO TO 8000-EXIT
028000      END-READ.
028100      MOVE ST2-PROD-PRICE TO WS-PRICE-DISPLAY.
028200      MOVE ST2-PROD-QTY-VALUE TO WS-QTY-DISPLAY.
028300      STRING 'Product [Name: '''   DELIMITED BY SIZE
028400             ST2-PROD-NAME         DELIMITED BY SIZE
028500             '''; Brand: '''       DELIMITED BY SIZE
028600             ST2-PROD-BRAND        DELIMITED BY SIZE
028700             '''; Category: '''    DELIMITED BY SIZE
028800             ST2-PROD-CATEGORY     DELIMITED BY SIZE
028900             '''; Price: '''       DELIMITED BY SIZE
029000             WS-PRICE-DISPLAY      DELIMITED BY SIZE
029100             '''; Quantity: '''    DELIMITED BY SIZE
029200             WS-QTY-DISPLAY        DELIMITED BY SIZE
029300             '''; Spec: '''        DELIMITED BY SIZE
029400             ST2-PROD-SPEC         DELIMITED BY SIZE
029500             ''']'                 DELIMITED BY SIZE
029600             INTO ST5-RL-TEXT
029700      END-STRING.
029800      PERFORM 9000-WRITE-REPORT-LINE.
029900      GO TO 8100-DUMP-LOOP.
030000  8000-EXIT.
030100      EXIT.
030200 *
030300  9000-WRITE-REPORT-LINE.
030400      MOVE ST5-RL-TEXT TO RO-REPORT-RECORD.
030500      WRITE RO-REPORT-RECORD.
030600 
030700 
030800 
030900 
