000100 ******************************************************************
000200 *                                                                *
000300 * MODULE NAME = STCPRC                                           *
000400 *                                                                *
000500 * DESCRIPTIVE NAME = STORE CATALOG (Batch) Example Application - *
000600 *                                   Checkout Pricing/Rating      *
000700 *                                                                *
000800 *  @BANNER_START                           01                   *
000900 *  Proprietary Materials - Property of the Installation         *
001000 *                                                                *
001100 *  5798-ST1              STCPRC                                  *
001200 *                                                                *
001300 *  (C) Copyright Installation 1986, 2000                         *
001400 *                                                                *
001500 *  STORE CATALOG                                                 *
001600 *  (Batch rating/pricing demonstration application)              *
001700 *  @BANNER_END                                                   *
001800 *                                                                *
001900 * STATUS = 1.0.0                                                 *
002000 *                                                                *
002100 * FUNCTION =                                                     *
002200 *      Rating engine driver.  Copies the live basket's line items*
002300 *      into a private work table, applies every DEAL-MASTER      *
002400 *      record in ascending DEAL-ID order against that copy - one *
002500 *      deal's output feeding the next deal's input - then prices *
002600 *      each resulting line (discounted-price accumulator plus    *
002700 *      remaining quantity times unit price) and totals the       *
002800 *      checkout.  The live basket kept by STCBKM is never altered*
002900 *      here; this module only reports what it adds up to today.  *
003000 *------------------------------------------------------------------
003100 *                                                                *
003200 *  ENTRY POINT = STCPRC                                         *
003300 *  CALLED BY STCCTL (transaction type 'CK') and by STCBKM after   *
003400 *  every basket add/remove, PASSED ST1-TRANSACTION-RECORD        *
003500 *                                                                *
003600 *------------------------------------------------------------------
003700 *                                                                *
003800 *  CHANGE ACTIVITY :                                             *
003900 *      $MOD(STCPRC),COMP(STCBATCH),PROD(STORECAT):               *
004000 *                                                                *
004100 *   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
004200 *   $D0= I00006 100 860216 RPB     : INITIAL BASE APPLICATION    *
004300 *   $D1= I00019 100 860310 JQH     : Bundle eligible-count        *
004400 *                                    formula corrected for the    *
004500 *                                    Qf = 1 boundary case         *
004600 *   $D2= I00045 100 981116 RPB     : Y2K REMEDIATION - reviewed  *
004700 *                                    all date-bearing fields in *
004800 *                                    this module for 2-digit     *
004900 *                                    year dependencies; none      *
005000 *                                    found requiring a windowing *
005100 *                                    routine                      *
005200 *   $D3= I00055 100 000104 RPB     : Century rollover verified   *
005300 *                                    in production 01/04/2000,   *
005400 *                                    no abends or bad dates       *
005500 *   $D4= I00026 100 020320 RPB     : Converted to shared EXTERNAL*
005600 *                                    basket table and master     *
005700 *                                    files; rating now works a   *
005800 *                                    private copy of the basket  *
005900 *                                    instead of the live table   *
006000 *                                    instead of the live table   *
006100 *                                                                *
006200 ******************************************************************
006300  IDENTIFICATION DIVISION.
006400  PROGRAM-ID.    STCPRC.
006500  AUTHOR.        R B PARETI.
006600  INSTALLATION.  STORE CATALOG DIVISION.
006700  DATE-WRITTEN.  02/16/86.
006800  DATE-COMPILED. CURRENT-DATE.
006900  SECURITY.      NON-CONFIDENTIAL.
007000 *
007100  ENVIRONMENT DIVISION.
007200  CONFIGURATION SECTION.
007300  SOURCE-COMPUTER. IBM-370.
007400  OBJECT-COMPUTER. IBM-370.
007500  SPECIAL-NAMES.
007600      C01 IS TOP-OF-FORM
007700      UPSI-0 IS STC-TRACE-SWITCH.
007800  INPUT-OUTPUT SECTION.
007900  FILE-CONTROL.
008000      SELECT PRODUCT-MASTER
008100          ASSIGN TO PRODMSTR
008200          ORGANIZATION IS RELATIVE
008300          ACCESS MODE IS DYNAMIC
008400          RELATIVE KEY IS WS-PRODMSTR-RRN
008500          FILE STATUS IS WS-PRODMSTR-STATUS.
008600      SELECT DEAL-MASTER
008700          ASSIGN TO DEALMSTR
008800          ORGANIZATION IS RELATIVE
008900          ACCESS MODE IS DYNAMIC
009000          RELATIVE KEY IS WS-DEALMSTR-RRN
009100          FILE STATUS IS WS-DEALMSTR-STATUS.
009200      SELECT REPORT-OUT
009300          ASSIGN TO RPTOUT
009400          ORGANIZATION IS LINE SEQUENTIAL
009500          FILE STATUS IS WS-RPTOUT-STATUS.
009600 *
009700  DATA DIVISION.
009800  FILE SECTION.
009900  FD  PRODUCT-MASTER
010000      IS EXTERNAL
010100      RECORDING MODE IS F
010200      LABEL RECORDS ARE STANDARD.
010300      COPY STCCP02.
010400  FD  DEAL-MASTER
010500      IS EXTERNAL
010600      RECORDING MODE IS F
010700      LABEL RECORDS ARE STANDARD.
010800      COPY STCCP03.
010900  FD  REPORT-OUT
011000      IS EXTERNAL
011100      RECORDING MODE IS F
011200      LABEL RECORDS ARE STANDARD.
011300  01  RO-REPORT-RECORD              PIC X(132).
011400 *
011500  WORKING-STORAGE SECTION.
011600 *
011700  77  WS-WORK-SUB                 PIC S9(4) COMP.
011800  01  WS-HEADER.
011900      03  WS-EYECATCHER            PIC X(16)
012000                                    VALUE 'STCPRC--------WS'.
012100      03  FILLER                   PIC X(10) VALUE SPACES.
012200 *
012300  01  WS-FILE-STATUSES.
012400      03  WS-PRODMSTR-STATUS       PIC X(02) VALUE SPACES.
012500      03  WS-DEALMSTR-STATUS       PIC X(02) VALUE SPACES.
012600      03  WS-RPTOUT-STATUS         PIC X(02) VALUE SPACES.
012700      03  FILLER                   PIC X(04) VALUE SPACES.
012800 *
012900  01  WS-RELATIVE-KEYS.
013000      03  WS-PRODMSTR-RRN          PIC S9(8) COMP.
013100      03  WS-DEALMSTR-RRN          PIC S9(8) COMP.
013200      03  WS-DUMP-RRN              PIC S9(8) COMP.
013300      03  FILLER                   PIC X(04) VALUE SPACES.
013400 *
013500  01  WS-SCAN-AREA.
013600      03  WS-FROM-SUB              PIC S9(4) COMP.
013700      03  WS-TO-SUB                PIC S9(4) COMP.
013800      03  WS-FOUND-SW              PIC X(01) VALUE 'N'.
013900          88  WS-FROM-FOUND            VALUE 'Y'.
014000      03  WS-TO-FOUND-SW           PIC X(01) VALUE 'N'.
014100          88  WS-TO-FOUND               VALUE 'Y'.
014200      03  FILLER                   PIC X(04) VALUE SPACES.
014300 *
014400 *----------------------------------------------------------------*
014500 * Private working copy of the basket, one entry per line item,   *
014600 * rated deal by deal without ever touching the live table STCBKM*
014700 * owns - the checkout total is reported, never posted back.      *
014800 *----------------------------------------------------------------*
014900  01  WS-WORK-ITEMS.
015000      03  WS-ITEM-COUNT            PIC S9(4)    COMP.
015100      03  WS-WORK-ITEM OCCURS 50 TIMES.
015200          05  WS-WI-PROD-ID            PIC S9(18)   COMP-3.
015300          05  WS-WI-QUANTITY           PIC S9(9)    COMP-3.
015400          05  WS-WI-DISCOUNTED-PRICE   PIC S9(9)V99 COMP-3.
015500      03  FILLER                   PIC X(04) VALUE SPACES.
015600 *
015700 *----------------------------------------------------------------*
015800 * Deal-rule arithmetic work area - the pair/eligible-count math  *
015900 * and the percentage/absolute/free accumulator formulas from     *
016000 * the Discount-parsing and deal-rule business rules.             *
016100 *----------------------------------------------------------------*
016200  01  WS-RATING-AREA.
016300      03  WS-LINE-QTY              PIC S9(9)    COMP-3.
016400      03  WS-LINE-PRICE            PIC S9(9)V99 COMP-3.
016500      03  WS-LINE-ACCUM            PIC S9(9)V99 COMP-3.
016600      03  WS-PAIR-COUNT            PIC S9(9)    COMP-3.
016700      03  WS-REMAINDER-QTY         PIC S9(9)    COMP-3.
016800      03  WS-FROM-QTY              PIC S9(9)    COMP-3.
016900      03  WS-TO-QTY                PIC S9(9)    COMP-3.
017000      03  WS-TO-PRICE              PIC S9(9)V99 COMP-3.
017100      03  WS-TO-ACCUM              PIC S9(9)V99 COMP-3.
017200      03  WS-ELIGIBLE-COUNT        PIC S9(9)    COMP-3.
017300      03  WS-HALF-FROM-QTY         PIC S9(9)    COMP-3.
017400      03  WS-LEFT-QTY              PIC S9(9)    COMP-3.
017500      03  WS-DISCOUNT-PCT          PIC S9(5)V999 COMP-3.
017600      03  WS-DISCOUNT-AMT          PIC S9(9)V99 COMP-3.
017700      03  FILLER                   PIC X(04) VALUE SPACES.
017800 *
017900  01  WS-CHECKOUT-TOTAL            PIC S9(9)V99 COMP-3 VALUE 0.
018000 *
018100  01  WS-LOOKUP-AREA.
018200      03  WS-LOOKUP-PROD-ID        PIC S9(18)   COMP-3.
018300      03  WS-LOOKUP-PRICE          PIC S9(9)V99 COMP-3.
018400      03  FILLER                   PIC X(04) VALUE SPACES.
018500 *
018600  01  WS-DISPLAY-AREA.
018700      03  WS-TOTAL-DISPLAY         PIC ZZZZZZZZ9.99.
018800      03  FILLER                   PIC X(08).
018900 *
019000      COPY STCCP05.
019100 *
019200  LINKAGE SECTION.
019300      COPY STCCP01.
019400 *
019500  PROCEDURE DIVISION USING ST1-TRANSACTION-RECORD.
019600 *----------------------------------------------------------------*
019700  0000-MAINLINE.
019800      PERFORM 1000-LOAD-WORK-ITEMS THRU 1000-EXIT.
019900      PERFORM 2000-APPLY-ALL-DEALS THRU 2000-EXIT.
020000      PERFORM 7000-COMPUTE-TOTAL THRU 7000-EXIT.
020100      PERFORM 9000-WRITE-TOTAL-LINE.
020200      GOBACK.
020300 *
020400 *----------------------------------------------------------------*
020500 * Copy the live basket into the private work table this rating  *
020600 * pass operates on, leaving ST5-BASKET-TABLE untouched.           *
020700 *----------------------------------------------------------------*
020800  1000-LOAD-WORK-ITEMS.
020900      MOVE ST5-BASKET-COUNT TO WS-ITEM-COUNT.
021000      IF WS-ITEM-COUNT = 0
021100          GO TO 1000-EXIT
021200      END-IF.
021300      MOVE 1 TO WS-WORK-SUB.
021400  1010-COPY-LOOP.
021500      IF WS-WORK-SUB > WS-ITEM-COUNT
021600          GO TO 1000-EXIT
021700      END-IF.
021800      MOVE ST5-BT-PROD-ID (WS-WORK-SUB)
021900          TO WS-WI-PROD-ID (WS-WORK-SUB).
022000      MOVE ST5-BT-QUANTITY (WS-WORK-SUB)
022100          TO WS-WI-QUANTITY (WS-WORK-SUB).
022200      MOVE ST5-BT-DISCOUNTED-PRICE (WS-WORK-SUB)
022300          TO WS-WI-DISCOUNTED-PRICE (WS-WORK-SUB).
022400      ADD 1 TO WS-WORK-SUB.
022500      GO TO 1010-COPY-LOOP.
022600  1000-EXIT.
022700      EXIT.
022800 *
022900 *----------------------------------------------------------------*
023000 * Walk DEAL-MASTER in ascending DEAL-ID order, each deal's rule  *
023100 * applied to the output of the one before it - a product can    *
023200 * be discounted by one deal and then bundled into another.      *
023300 *----------------------------------------------------------------*
023400  2000-APPLY-ALL-DEALS.
023500      IF WS-ITEM-COUNT = 0
023600          GO TO 2000-EXIT
023700      END-IF.
023800      MOVE 1 TO WS-DEALMSTR-RRN.
023900      START DEAL-MASTER KEY IS GREATER THAN OR EQUAL
024000          WS-DEALMSTR-RRN
024100          INVALID KEY
024200              GO TO 2000-EXIT
024300      END-START.
024400  2100-DEAL-LOOP.
024500      READ DEAL-MASTER NEXT RECORD INTO ST3-DEAL-RECORD
024600          AT END
024700              GO TO 2000-EXIT
024800      END-READ.
024900      IF ST3-RULE-IS-DISCOUNT
025000          PERFORM 3000-APPLY-DISCOUNT-DEAL THRU 3000-EXIT
025100      ELSE
025200          PERFORM 4000-APPLY-BUNDLE-DEAL THRU 4000-EXIT
025300      END-IF.
025400      GO TO 2100-DEAL-LOOP.
025500  2000-EXIT.
025600      EXIT.
025700 *
025800 *----------------------------------------------------------------*
025900 * Discount deal - "buy one, get second/half off" on a single     *
026000 * product.  A no-op if the deal's product is not in the basket. *
026100 *----------------------------------------------------------------*
026200  3000-APPLY-DISCOUNT-DEAL.
026300      PERFORM 5000-FIND-WORK-ITEM THRU 5000-EXIT.
026400      IF NOT WS-FROM-FOUND
026500          GO TO 3000-EXIT
026600      END-IF.
026700      MOVE WS-WI-QUANTITY (WS-FROM-SUB)         TO WS-LINE-QTY.
026800      MOVE WS-WI-DISCOUNTED-PRICE (WS-FROM-SUB) TO WS-LINE-ACCUM.
026900      MOVE ST3-DEAL-FROM-PROD-ID TO WS-LOOKUP-PROD-ID.
027000      PERFORM 6000-LOOKUP-PRODUCT-PRICE THRU 6000-EXIT.
027100      MOVE WS-LOOKUP-PRICE TO WS-LINE-PRICE.
027200      DIVIDE WS-LINE-QTY BY 2 GIVING WS-PAIR-COUNT
027300          REMAINDER WS-REMAINDER-QTY.
027400      EVALUATE TRUE
027500          WHEN ST3-DISC-IS-PERCENT
027600              MOVE ST3-DEAL-DISCOUNT-VALUE TO WS-DISCOUNT-PCT
027700              COMPUTE WS-LINE-ACCUM ROUNDED =
027800                  (1 + (WS-DISCOUNT-PCT / 100)) * WS-PAIR-COUNT
027900                      * WS-LINE-PRICE + WS-LINE-ACCUM
028000          WHEN ST3-DISC-IS-ABSOLUTE
028100              MOVE ST3-DEAL-DISCOUNT-VALUE TO WS-DISCOUNT-AMT
028200              COMPUTE WS-LINE-ACCUM ROUNDED =
028300                  WS-PAIR-COUNT * WS-LINE-PRICE
028400                  + WS-PAIR-COUNT * (WS-LINE-PRICE - WS-DISCOUNT-AMT)
028500                  + WS-LINE-ACCUM
028600          WHEN ST3-DISC-IS-FREE
028700              COMPUTE WS-LINE-ACCUM ROUNDED =
028800                  WS-PAIR-COUNT * WS-LINE-PRICE + WS-LINE-ACCUM
028900      END-EVALUATE.
029000      MOVE WS-REMAINDER-QTY TO WS-WI-QUANTITY (WS-FROM-SUB).
029100      MOVE WS-LINE-ACCUM    TO WS-WI-DISCOUNTED-PRICE (WS-FROM-SUB).
029200  3000-EXIT.
029300      EXIT.
029400 *
029500 *----------------------------------------------------------------*
029600 * Bundle deal - buying product A discounts units of product B.   *
029700 * A no-op unless both A and B are in the basket; A (the FROM      *
029800 * item) is left unmodified.                                      *
029900 *----------------------------------------------------------------*
030000  4000-APPLY-BUNDLE-DEAL.
030100      PERFORM 5000-FIND-WORK-ITEM THRU 5000-EXIT.
030200      IF NOT WS-FROM-FOUND
030300          GO TO 4000-EXIT
030400      END-IF.
030500      IF NOT WS-TO-FOUND
030600          GO TO 4000-EXIT
030700      END-IF.
030800      MOVE WS-WI-QUANTITY (WS-FROM-SUB) TO WS-FROM-QTY.
030900      MOVE WS-WI-QUANTITY (WS-TO-SUB)   TO WS-TO-QTY.
031000      MOVE WS-WI-DISCOUNTED-PRICE (WS-TO-SUB) TO WS-TO-ACCUM.
031100      MOVE ST3-DEAL-TO-PROD-ID TO WS-LOOKUP-PROD-ID.
031200      PERFORM 6000-LOOKUP-PRODUCT-PRICE THRU 6000-EXIT.
031300      MOVE WS-LOOKUP-PRICE TO WS-TO-PRICE.
031400      IF WS-FROM-QTY > 1
031500          DIVIDE WS-FROM-QTY BY 2 GIVING WS-HALF-FROM-QTY
031600      ELSE
031700          MOVE WS-FROM-QTY TO WS-HALF-FROM-QTY
031800      END-IF.
031900      COMPUTE WS-ELIGIBLE-COUNT = WS-TO-QTY - WS-HALF-FROM-QTY.
032000      IF WS-ELIGIBLE-COUNT < 0
032100          MOVE 0 TO WS-ELIGIBLE-COUNT
032200      END-IF.
032300      COMPUTE WS-LEFT-QTY = WS-TO-QTY - WS-ELIGIBLE-COUNT.
032400      EVALUATE TRUE
032500          WHEN ST3-DISC-IS-PERCENT
032600              MOVE ST3-DEAL-DISCOUNT-VALUE TO WS-DISCOUNT-PCT
032700              COMPUTE WS-TO-ACCUM ROUNDED =
032800                  WS-ELIGIBLE-COUNT * WS-TO-PRICE
032900                      * (WS-DISCOUNT-PCT / 100) + WS-TO-ACCUM
033000          WHEN ST3-DISC-IS-ABSOLUTE
033100              MOVE ST3-DEAL-DISCOUNT-VALUE TO WS-DISCOUNT-AMT
033200              COMPUTE WS-TO-ACCUM ROUNDED =
033300                  WS-ELIGIBLE-COUNT * (WS-TO-PRICE - WS-DISCOUNT-AMT)
033400                  + WS-TO-ACCUM
033500          WHEN ST3-DISC-IS-FREE
033600              CONTINUE
033700      END-EVALUATE.
033800      MOVE WS-LEFT-QTY  TO WS-WI-QUANTITY (WS-TO-SUB).
033900      MOVE WS-TO-ACCUM  TO WS-WI-DISCOUNTED-PRICE (WS-TO-SUB).
034000  4000-EXIT.
034100      EXIT.
034200 *
034300 *----------------------------------------------------------------*
034400 * Linear search of the work table for the deal's FROM and TO     *
034500 * product ids (ST3-DEAL-FROM-PROD-ID/ST3-DEAL-TO-PROD-ID, still   *
034600 * set from the current DEAL-MASTER record).  Sets WS-FOUND-SW/   *
034700 * WS-FROM-SUB and WS-TO-FOUND-SW/WS-TO-SUB for the caller.        *
034800 *----------------------------------------------------------------*
034900  5000-FIND-WORK-ITEM.
035000      MOVE 'N' TO WS-FOUND-SW.
035100      MOVE 'N' TO WS-TO-FOUND-SW.
035200      IF WS-ITEM-COUNT = 0
035300          GO TO 5000-EXIT
035400      END-IF.
035500      MOVE 1 TO WS-WORK-SUB.
035600  5010-SEARCH-LOOP.
035700      IF WS-WORK-SUB > WS-ITEM-COUNT
035800          GO TO 5000-EXIT
035900      END-IF.
036000      IF WS-WI-PROD-ID (WS-WORK-SUB) = ST3-DEAL-FROM-PROD-ID
036100          MOVE WS-WORK-SUB TO WS-FROM-SUB
036200          MOVE 'Y' TO WS-FOUND-SW
036300      END-IF.
036400      IF WS-WI-PROD-ID (WS-WORK-SUB) = ST3-DEAL-TO-PROD-ID
036500          MOVE WS-WORK-SUB TO WS-TO-SUB
036600          MOVE 'Y' TO WS-TO-FOUND-SW
036700      END-IF.
036800      ADD 1 TO WS-WORK-SUB.
036900      GO TO 5010-SEARCH-LOOP.
037000  5000-EXIT.
037100      EXIT.
037200 *
037300 *----------------------------------------------------------------*
037400 * Look up a product's unit price by RRN = product id.  A        *
037500 * product that has since been removed prices at zero rather      *
037600 * than abending the checkout pass.                                *
037700 *----------------------------------------------------------------*
037800  6000-LOOKUP-PRODUCT-PRICE.
037900      MOVE WS-LOOKUP-PROD-ID TO WS-PRODMSTR-RRN.
038000      MOVE 0 TO WS-LOOKUP-PRICE.
038100      READ PRODUCT-MASTER INTO ST2-PRODUCT-RECORD
038200          INVALID KEY
038300              GO TO 6000-EXIT
038400      END-READ.
038500      MOVE ST2-PROD-PRICE TO WS-LOOKUP-PRICE.
038600  6000-EXIT.
038700      EXIT.
038800 *
038900 *----------------------------------------------------------------*
039000 * Price every resulting work-table line (discounted-price        *
039100 * accumulator plus remaining quantity times unit price,          *
039200 * rounded to 2 decimals) and sum into the checkout total.         *
039300 *----------------------------------------------------------------*
039400  7000-COMPUTE-TOTAL.
039500      MOVE 0 TO WS-CHECKOUT-TOTAL.
039600      IF WS-ITEM-COUNT = 0
039700          GO TO 7000-EXIT
039800      END-IF.
039900      MOVE 1 TO WS-WORK-SUB.
040000  7010-PRICE-LOOP.
040100      IF WS-WORK-SUB > WS-ITEM-COUNT
040200          GO TO 7000-EXIT
040300      END-IF.
040400      MOVE WS-WI-PROD-ID (WS-WORK-SUB) TO WS-PRODMSTR-RRN.
040500      READ PRODUCT-MASTER INTO ST2-PRODUCT-RECORD
040600          INVALID KEY
040700              MOVE 0 TO ST2-PROD-PRICE
040800      END-READ.
040900      COMPUTE WS-LINE-PRICE ROUNDED =
041000          WS-WI-DISCOUNTED-PRICE (WS-WORK-SUB)
041100          + WS-WI-QUANTITY (WS-WORK-SUB) * ST2-PROD-PRICE.
041200      ADD WS-LINE-PRICE TO WS-CHECKOUT-TOTAL.
041300      ADD 1 TO WS-WORK-SUB.
041400      GO TO 7010-PRICE-LOOP.
041500  7000-EXIT.
041600      EXIT.
041700 *
041800  9000-WRITE-TOTAL-LINE.
041900      MOVE WS-CHECKOUT-TOTAL TO WS-TOTAL-DISPLAY.
042000      STRING 'The total price is : ' DELIMITED BY SIZE
042100             WS-TOTAL-DISPLAY         DELIMITED BY SIZE
042200             INTO ST5-RL-TEXT
042300      END-STRING.
042400      MOVE ST5-RL-TEXT TO RO-REPORT-RECORD.
042500      WRITE RO-REPORT-RECORD.
042600 
042700 
042800 
042900 
043000 
043100 
043200 
