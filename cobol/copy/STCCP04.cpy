000100 *****************************************************************
000200 *
000300 * CONTROL BLOCK NAME = STCCP04
000400 *
000500 * DESCRIPTIVE NAME = STORE CATALOG (Batch) Example Application -
000600 *                     Customer master record layout
000700 *
000800 *
000900 *  @BANNER_START                           01
001000 *  Proprietary Materials - Property of the Installation
001100 *
001200 *  5798-ST1              STCCP04
001300 *
001400 *  (C) Copyright Installation 1986, 2000
001500 *
001600 *  STORE CATALOG
001700 *  (Batch rating/pricing demonstration application)
001800 *  @BANNER_END
001900 *
002000 * STATUS = 1.0.0
002100 *
002200 * FUNCTION =
002300 *      This copy book defines the USER-MASTER customer record,  *
002400 *      keyed by ST4-USER-ID.  Each customer owns exactly one
002500 *      basket, tracked here only by ST4-USER-BASKET-ID; the
002600 *      basket's line items live in the in-memory OCCURS table
002700 *      in STCCP05, not in a file of their own.
002800 *----------------------------------------------------------------
002900 *
003000 * CHANGE ACTIVITY :
003100 *      $SEG(STCCP04),COMP(STCBATCH),PROD(STORECAT):
003200 *
003300 *   PN= REASON REL YYMMDD HDXXIII : REMARKS
003400 *   $D0= I00001 100 860212 RPB     : INITIAL BASE APPLICATION
003500 *   $D1= I00014 100 860305 RPB     : Added basket-item record
003600 *   $D2= I00021 100 020318 RPB     : Removed basket-item record -
003700 *                                    basket lives in STCCP05's
003800 *                                    EXTERNAL table, not a file
003900 *
004000 *****************************************************************
004100     01  ST4-USER-RECORD.
004200         03  ST4-USER-ID              PIC S9(18)   COMP-3.
004300         03  ST4-USER-NAME            PIC X(40).
004400         03  ST4-USER-EMAIL           PIC X(50).
004500         03  ST4-USER-BASKET-ID       PIC S9(18)   COMP-3.
004600         03  FILLER                   PIC X(10).
