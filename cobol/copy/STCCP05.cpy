000100 *****************************************************************
000200 *
000300 * CONTROL BLOCK NAME = STCCP05
000400 *
000500 * DESCRIPTIVE NAME = STORE CATALOG (Batch) Example Application -
000600 *                     Basket work table and REPORT-OUT line
000700 *                     layout
000800 *
000900 *  @BANNER_START                           01
001000 *  Proprietary Materials - Property of the Installation
001100 *
001200 *  5798-ST1              STCCP05
001300 *
001400 *  (C) Copyright Installation 1986, 2000
001500 *
001600 *  STORE CATALOG
001700 *  (Batch rating/pricing demonstration application)
001800 *  @BANNER_END
001900 *
002000 * STATUS = 1.0.0
002100 *
002200 * FUNCTION =
002300 *      This copy book defines the in-memory basket line-item
002400 *      table used by the rating engine (STCPRC) while it walks
002500 *      the active deals against the current basket, and the
002600 *      one-line REPORT-OUT record used for the narrative
002700 *      activity log written by every module.
002800 *----------------------------------------------------------------
002900 *
003000 * CHANGE ACTIVITY :
003100 *      $SEG(STCCP05),COMP(STCBATCH),PROD(STORECAT):
003200 *
003300 *   PN= REASON REL YYMMDD HDXXIII : REMARKS
003400 *   $D0= I00001 100 860212 RPB     : INITIAL BASE APPLICATION
003500 *   $D1= I00021 100 020318 RPB     : Added owner-id and the
003600 *                                    CONTROL-MASTER next-id record
003700 *****************************************************************
003800     01  ST5-BASKET-WORK-AREA IS EXTERNAL.
003900         03  ST5-BASKET-OWNER-ID       PIC S9(18)   COMP-3.
004000         03  ST5-BASKET-COUNT          PIC S9(4)     COMP.
004100         03  ST5-BASKET-TABLE OCCURS 50 TIMES
004200                 ASCENDING KEY IS ST5-BT-PROD-ID
004300                 INDEXED BY ST5-BT-IDX.
004400             05  ST5-BT-PROD-ID            PIC S9(18)   COMP-3.
004500             05  ST5-BT-QUANTITY           PIC S9(9)    COMP-3.
004600             05  ST5-BT-DISCOUNTED-PRICE   PIC S9(9)V99 COMP-3.
004700         03  FILLER                    PIC X(04) VALUE SPACES.
004800 *
004900 *    REPORT-OUT line record
005000     01  ST5-REPORT-LINE IS EXTERNAL.
005100         03  ST5-RL-TEXT                PIC X(132).
005200         03  FILLER                     PIC X(08).
005300 *
005400 *    CONTROL-MASTER next-id counter record (one record, RRN 1,
005500 *    since this shop's RELATIVE files have no ISAM available
005600 *    to generate keys any other way)
005700     01  ST5-CONTROL-RECORD IS EXTERNAL.
005800         03  ST5-CTL-NEXT-PROD-ID      PIC S9(18)    COMP-3.
005900         03  ST5-CTL-NEXT-DEAL-ID      PIC S9(18)    COMP-3.
006000         03  ST5-CTL-NEXT-USER-ID      PIC S9(18)    COMP-3.
006100         03  ST5-CTL-NEXT-BASKET-ID    PIC S9(18)    COMP-3.
006200         03  FILLER                    PIC X(20).
006300 
