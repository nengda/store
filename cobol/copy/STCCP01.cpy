000100 *****************************************************************
000200 *
000300 * CONTROL BLOCK NAME = STCCP01
000400 *
000500 * DESCRIPTIVE NAME = STORE CATALOG (Batch) Example Application -
000600 *                     Transaction-in work record, one per demo
000700 *                     script step, with a REDEFINES per
000800 *                     transaction type
000900 *
001000 *  @BANNER_START                           01
001100 *  Proprietary Materials - Property of the Installation
001200 *
001300 *  5798-ST1              STCCP01
001400 *
001500 *  (C) Copyright Installation 1986, 2000
001600 *
001700 *  STORE CATALOG
001800 *  (Batch rating/pricing demonstration application)
001900 *  @BANNER_END
002000 *
002100 * STATUS = 1.0.0
002200 *
002300 * FUNCTION =
002400 *      This copy book defines the transaction-in work record
002500 *      read from TRANSACTION-IN by STCCTL.  ST1-TX-TYPE tells
002600 *      the controller which maintenance or checkout module to
002700 *      call and which REDEFINES of ST1-TX-DATA to use for the
002800 *      rest of the record.  The file is free-form, one step of
002900 *      the demo script per record, so every field is DISPLAY
003000 *      rather than packed.
003100 *----------------------------------------------------------------
003200 *
003300 * CHANGE ACTIVITY :
003400 *      $SEG(STCCP01),COMP(STCBATCH),PROD(STORECAT):
003500 *
003600 *   PN= REASON REL YYMMDD HDXXIII : REMARKS
003700 *   $D0= I00001 100 860212 RPB     : INITIAL BASE APPLICATION
003800 *
003900 *****************************************************************
004000     01  ST1-TRANSACTION-RECORD.
004100         03  ST1-TX-TYPE              PIC X(02).
004200             88  ST1-TX-IS-PROD-ADD       VALUE 'PA'.
004300             88  ST1-TX-IS-PROD-CHG       VALUE 'PC'.
004400             88  ST1-TX-IS-PROD-REM       VALUE 'PR'.
004500             88  ST1-TX-IS-DEAL-ADD       VALUE 'DA'.
004600             88  ST1-TX-IS-USER-ADD       VALUE 'UA'.
004700             88  ST1-TX-IS-USER-CHG       VALUE 'UC'.
004800             88  ST1-TX-IS-BASK-ADD       VALUE 'BA'.
004900             88  ST1-TX-IS-BASK-REM       VALUE 'BR'.
005000             88  ST1-TX-IS-CHECKOUT       VALUE 'CK'.
005100         03  ST1-TX-DATA               PIC X(220).
005200         03  ST1-TX-PRODUCT REDEFINES ST1-TX-DATA.
005300             05  ST1-PR-ACTION             PIC X(01).
005400             05  ST1-PR-PROD-ID            PIC 9(18).
005500             05  ST1-PR-NAME               PIC X(30).
005600             05  ST1-PR-BRAND              PIC X(20).
005700             05  ST1-PR-CATEGORY           PIC X(20).
005800             05  ST1-PR-SPEC               PIC X(60).
005900             05  ST1-PR-PRICE              PIC 9(9)V99.
006000             05  ST1-PR-QTY-VALUE          PIC S9(9).
006100             05  ST1-PR-QTY-TYPE           PIC X(10).
006200             05  FILLER                    PIC X(40).
006300         03  ST1-TX-DEAL REDEFINES ST1-TX-DATA.
006400             05  ST1-DL-NAME               PIC X(40).
006500             05  ST1-DL-DESC               PIC X(80).
006600             05  ST1-DL-RULE-TYPE          PIC X(01).
006700             05  ST1-DL-FROM-PROD-ID       PIC 9(18).
006800             05  ST1-DL-TO-PROD-ID         PIC 9(18).
006900             05  ST1-DL-DISCOUNT-SPEC      PIC X(10).
007000             05  FILLER                    PIC X(53).
007100         03  ST1-TX-USER REDEFINES ST1-TX-DATA.
007200             05  ST1-US-ACTION             PIC X(01).
007300             05  ST1-US-USER-ID            PIC 9(18).
007400             05  ST1-US-NAME               PIC X(40).
007500             05  ST1-US-EMAIL              PIC X(50).
007600             05  FILLER                    PIC X(111).
007700         03  ST1-TX-BASKET REDEFINES ST1-TX-DATA.
007800             05  ST1-BK-ACTION             PIC X(01).
007900             05  ST1-BK-USER-ID            PIC 9(18).
008000             05  ST1-BK-PROD-ID            PIC 9(18).
008100             05  ST1-BK-QUANTITY           PIC 9(09).
008200             05  FILLER                    PIC X(174).
008300         03  ST1-TX-CHECKOUT REDEFINES ST1-TX-DATA.
008400             05  ST1-CO-USER-ID            PIC 9(18).
008500             05  FILLER                    PIC X(202).
