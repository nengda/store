000100 *****************************************************************
000200 *
000300 * CONTROL BLOCK NAME = STCCP02
000400 *
000500 * DESCRIPTIVE NAME = STORE CATALOG (Batch) Example Application -
000600 *                     Product master record layout
000700 *
000800 *  @BANNER_START                           01
000900 *  Proprietary Materials - Property of the Installation
001000 *
001100 *  5798-ST1              STCCP02
001200 *
001300 *  (C) Copyright Installation 1986, 2000
001400 *
001500 *  STORE CATALOG
001600 *  (Batch rating/pricing demonstration application)
001700 *  @BANNER_END
001800 *
001900 * STATUS = 1.0.0
002000 *
002100 * FUNCTION =
002200 *      This copy book defines the product master record for     *
002300 *      the catalog file PRODUCT-MASTER. One record exists per
002400 *      stocked product, keyed by ST2-PROD-ID.  Laid out the
002500 *      same way the old catalog-item record was, with an
002600 *      eyecatcher FILLER pad at the end of the record.
002700 *----------------------------------------------------------------
002800 *
002900 * CHANGE ACTIVITY :
003000 *      $SEG(STCCP02),COMP(STCBATCH),PROD(STORECAT):
003100 *
003200 *   PN= REASON REL YYMMDD HDXXIII : REMARKS
003300 *   $D0= I00001 100 860212 RPB     : INITIAL BASE APPLICATION
003400 *
003500 *****************************************************************
003600     01  ST2-PRODUCT-RECORD.
003700         03  ST2-PROD-ID             PIC S9(18)   COMP-3.
003800         03  ST2-PROD-NAME            PIC X(30).
003900         03  ST2-PROD-BRAND           PIC X(20).
004000         03  ST2-PROD-CATEGORY        PIC X(20).
004100         03  ST2-PROD-SPEC            PIC X(60).
004200         03  ST2-PROD-PRICE           PIC S9(9)V99 COMP-3.
004300         03  ST2-PROD-QTY-VALUE       PIC S9(9)    COMP-3.
004400         03  ST2-PROD-QTY-TYPE        PIC X(10).
004500         03  FILLER                   PIC X(12).
