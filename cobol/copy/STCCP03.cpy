000100 *****************************************************************
000200 *
000300 * CONTROL BLOCK NAME = STCCP03
000400 *
000500 * DESCRIPTIVE NAME = STORE CATALOG (Batch) Example Application -
000600 *                     Deal master record layout
000700 *
000800 *  @BANNER_START                           01
000900 *  Proprietary Materials - Property of the Installation
001000 *
001100 *  5798-ST1              STCCP03
001200 *
001300 *  (C) Copyright Installation 1986, 2000
001400 *
001500 *  STORE CATALOG
001600 *  (Batch rating/pricing demonstration application)
001700 *  @BANNER_END
001800 *
001900 * STATUS = 1.0.0
002000 *
002100 * FUNCTION =
002200 *      This copy book defines the deal master record for the    *
002300 *      deal rule file DEAL-MASTER, keyed by ST3-DEAL-ID.  A
002400 *      deal is either a single-product discount rule (rule type
002500 *      'D') or a two-product bundle rule (rule type 'B').
002600 *      DEAL-MASTER is read in ascending key order when the
002700 *      rating engine chains the deals together.
002800 *----------------------------------------------------------------
002900 *
003000 * CHANGE ACTIVITY :
003100 *      $SEG(STCCP03),COMP(STCBATCH),PROD(STORECAT):
003200 *
003300 *   PN= REASON REL YYMMDD HDXXIII : REMARKS
003400 *   $D0= I00001 100 860212 RPB     : INITIAL BASE APPLICATION
003500 *
003600 *****************************************************************
003700     01  ST3-DEAL-RECORD.
003800         03  ST3-DEAL-ID              PIC S9(18)   COMP-3.
003900         03  ST3-DEAL-NAME            PIC X(40).
004000         03  ST3-DEAL-DESC            PIC X(80).
004100         03  ST3-DEAL-RULE-TYPE       PIC X(1).
004200             88  ST3-RULE-IS-DISCOUNT     VALUE 'D'.
004300             88  ST3-RULE-IS-BUNDLE       VALUE 'B'.
004400         03  ST3-DEAL-FROM-PROD-ID    PIC S9(18)   COMP-3.
004500         03  ST3-DEAL-TO-PROD-ID      PIC S9(18)   COMP-3.
004600         03  ST3-DEAL-DISCOUNT-TYPE   PIC X(1).
004700             88  ST3-DISC-IS-PERCENT      VALUE 'P'.
004800             88  ST3-DISC-IS-ABSOLUTE     VALUE 'A'.
004900             88  ST3-DISC-IS-FREE         VALUE 'F'.
005000         03  ST3-DEAL-DISCOUNT-VALUE  PIC S9(5)V999 COMP-3.
005100         03  FILLER                   PIC X(10).
