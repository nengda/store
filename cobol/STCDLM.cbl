000100 ******************************************************************
000200 *                                                                *
000300 * MODULE NAME = STCDLM                                           *
000400 *                                                                *
000500 * DESCRIPTIVE NAME = STORE CATALOG (Batch) Example Application - *
000600 *                                   Deal Master Maintenance      *
000700 *                                                                *
000800 *  @BANNER_START                           01                   *
000900 *  Proprietary Materials - Property of the Installation         *
001000 *                                                                *
001100 *  5798-ST1              STCDLM                                  *
001200 *                                                                *
001300 *  (C) Copyright Installation 1986, 2000                         *
001400 *                                                                *
001500 *  STORE CATALOG                                                 *
001600 *  (Batch rating/pricing demonstration application)              *
001700 *  @BANNER_END                                                   *
001800 *                                                                *
001900 * STATUS = 1.0.0                                                 *
002000 *                                                                *
002100 * FUNCTION =                                                     *
002200 *      Maintains the DEAL-MASTER relative file.  Validates the   *
002300 *      deal-create transaction's required name/description/rule  *
002400 *      fields, parses the discount specifier text into a type    *
002500 *      and value per the Discount-parsing rules, assigns the     *
002600 *      next sequential id and WRITEs the DEAL record.  Ends by   *
002700 *      re-dumping the whole deal catalog to REPORT-OUT.          *
002800 *------------------------------------------------------------------
002900 *                                                                *
003000 *  ENTRY POINT = STCDLM                                         *
003100 *  CALLED BY STCCTL, PASSED ST1-TRANSACTION-RECORD               *
003200 *                                                                *
003300 *------------------------------------------------------------------
003400 *                                                                *
003500 *  CHANGE ACTIVITY :                                             *
003600 *      $MOD(STCDLM),COMP(STCBATCH),PROD(STORECAT):               *
003700 *                                                                *
003800 *   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
003900 *   $D0= I00003 100 860214 RPB     : INITIAL BASE APPLICATION    *
004000 *   $D1= I00016 100 860307 JQH     : Fixed percent boundary test *
004100 *                                    for 0 and 100 exactly       *
004200 *   $D2= I00042 100 981106 RPB     : Y2K REMEDIATION - reviewed  *
004300 *                                    all date-bearing fields in *
004400 *                                    this module for 2-digit     *
004500 *                                    year dependencies; none      *
004600 *                                    found requiring a windowing *
004700 *                                    routine                      *
004800 *   $D3= I00052 100 000103 RPB     : Century rollover verified   *
004900 *                                    in production 01/03/2000,   *
005000 *                                    no abends or bad dates       *
005100 *   $D4= I00023 100 020319 RPB     : Converted to shared EXTERNAL*
005200 *                                    master files opened by the *
005300 *                                    controller                 *
005400 *                                                                *
005500 ******************************************************************
005600  IDENTIFICATION DIVISION.
005700  PROGRAM-ID.    STCDLM.
005800  AUTHOR.        J Q HALVORSEN.
005900  INSTALLATION.  STORE CATALOG DIVISION.
006000  DATE-WRITTEN.  02/14/86.
006100  DATE-COMPILED. CURRENT-DATE.
006200  SECURITY.      NON-CONFIDENTIAL.
006300 *
006400  ENVIRONMENT DIVISION.
006500  CONFIGURATION SECTION.
006600  SOURCE-COMPUTER. IBM-370.
006700  OBJECT-COMPUTER. IBM-370.
006800  SPECIAL-NAMES.
006900      C01 IS TOP-OF-FORM
007000      UPSI-0 IS STC-TRACE-SWITCH.
007100  INPUT-OUTPUT SECTION.
007200  FILE-CONTROL.
007300      SELECT DEAL-MASTER
007400          ASSIGN TO DEALMSTR
007500          ORGANIZATION IS RELATIVE
007600          ACCESS MODE IS DYNAMIC
007700          RELATIVE KEY IS WS-DEALMSTR-RRN
007800          FILE STATUS IS WS-DEALMSTR-STATUS.
007900      SELECT REPORT-OUT
008000          ASSIGN TO RPTOUT
008100          ORGANIZATION IS LINE SEQUENTIAL
008200          FILE STATUS IS WS-RPTOUT-STATUS.
008300 *
008400  DATA DIVISION.
008500  FILE SECTION.
008600  FD  DEAL-MASTER
008700      IS EXTERNAL
008800      RECORDING MODE IS F
008900      LABEL RECORDS ARE STANDARD.
009000      COPY STCCP03.
009100  FD  REPORT-OUT
009200      IS EXTERNAL
009300      RECORDING MODE IS F
009400      LABEL RECORDS ARE STANDARD.
009500  01  RO-REPORT-RECORD              PIC X(132).
009600 *
009700  WORKING-STORAGE SECTION.
009800 *
009900  77  WS-SPEC-SUB                 PIC S9(4) COMP.
010000  01  WS-HEADER.
010100      03  WS-EYECATCHER            PIC X(16)
010200                                    VALUE 'STCDLM--------WS'.
010300      03  FILLER                   PIC X(10) VALUE SPACES.
010400 *
010500  01  WS-FILE-STATUSES.
010600      03  WS-DEALMSTR-STATUS       PIC X(02) VALUE SPACES.
010700      03  WS-RPTOUT-STATUS         PIC X(02) VALUE SPACES.
010800      03  FILLER                   PIC X(04) VALUE SPACES.
010900 *
011000  01  WS-RELATIVE-KEYS.
011100      03  WS-DEALMSTR-RRN          PIC S9(8) COMP.
011200      03  WS-DUMP-RRN              PIC S9(8) COMP.
011300      03  FILLER                   PIC X(04) VALUE SPACES.
011400 *
011500  01  WS-SWITCHES.
011600      03  WS-REJECT-SW             PIC X(01) VALUE 'N'.
011700          88  WS-DEAL-REJECTED         VALUE 'Y'.
011800      03  FILLER                   PIC X(04) VALUE SPACES.
011900 *
012000 *----------------------------------------------------------------*
012100 * Discount-parsing work area - the specifier is a display text   *
012200 * such as '10%', 'free' or '5.00', scanned byte by byte to find  *
012300 * a trailing '%' and to validate the numeric remainder.          *
012400 *----------------------------------------------------------------*
012500  01  WS-DISCOUNT-EDIT.
012600      03  WS-SPEC-TEXT             PIC X(10).
012700      03  WS-SPEC-LEN              PIC S9(4) COMP.
012800      03  WS-PERCENT-FOUND-SW      PIC X(01) VALUE 'N'.
012900          88  WS-PERCENT-FOUND         VALUE 'Y'.
013000      03  WS-NUMERIC-TEXT          PIC X(10) VALUE SPACES.
013100      03  WS-NUMERIC-LEN           PIC S9(4) COMP.
013200      03  WS-PARSED-VALUE          PIC S9(5)V999 COMP-3.
013300      03  WS-ONE-CHAR              PIC X(01).
013400      03  WS-ONE-DIGIT             PIC 9(01).
013500      03  WS-INT-ACCUM             PIC S9(7) COMP-3.
013600      03  WS-DEC-ACCUM             PIC S9(3) COMP-3.
013700      03  WS-DEC-DIGITS            PIC S9(2) COMP.
013800      03  WS-DOT-SEEN-SW           PIC X(01) VALUE 'N'.
013900          88  WS-DOT-SEEN              VALUE 'Y'.
014000      03  FILLER                   PIC X(08).
014100 *
014200  01  WS-DISPLAY-AREA.
014300      03  WS-DISC-VALUE-DISPLAY    PIC ZZZZ9.999.
014400      03  WS-PRICE-DISPLAY         PIC ZZZZZZZZ9.99.
014500      03  FILLER                   PIC X(08).
014600 *
014700      COPY STCCP05.
014800 *
014900  LINKAGE SECTION.
015000      COPY STCCP01.
015100 *
015200  PROCEDURE DIVISION USING ST1-TRANSACTION-RECORD.
015300 *----------------------------------------------------------------*
015400  0000-MAINLINE.
015500      MOVE 'N' TO WS-REJECT-SW.
015600      PERFORM 1000-VALIDATE-REQUIRED-FIELDS.
015700      IF NOT WS-DEAL-REJECTED
015800          PERFORM 2000-PARSE-DISCOUNT-SPEC THRU 2000-EXIT
015900      END-IF.
016000      IF NOT WS-DEAL-REJECTED
016100          PERFORM 3000-ADD-DEAL
016200          PERFORM 8000-DUMP-DEALS THRU 8000-EXIT
016300      END-IF.
016400      GOBACK.
016500 *
016600 *----------------------------------------------------------------*
016700 * Required-field validation: name, description and rule are all *
016800 * compulsory on a deal create - reject the transaction if any   *
016900 * one of them is missing.                                        *
017000 *----------------------------------------------------------------*
017100  1000-VALIDATE-REQUIRED-FIELDS.
017200      IF ST1-DL-NAME = SPACES
017300          MOVE '[STORE DEMO]: deal rejected - name required'
017400              TO ST5-RL-TEXT
017500          PERFORM 9000-WRITE-REPORT-LINE
017600          MOVE 'Y' TO WS-REJECT-SW
017700      END-IF.
017800      IF ST1-DL-DESC = SPACES
017900          MOVE '[STORE DEMO]: deal rejected - description required'
018000              TO ST5-RL-TEXT
018100          PERFORM 9000-WRITE-REPORT-LINE
018200          MOVE 'Y' TO WS-REJECT-SW
018300      END-IF.
018400      IF ST1-DL-RULE-TYPE NOT = 'D' AND ST1-DL-RULE-TYPE NOT = 'B'
018500          MOVE '[STORE DEMO]: deal rejected - rule required'
018600              TO ST5-RL-TEXT
018700          PERFORM 9000-WRITE-REPORT-LINE
018800          MOVE 'Y' TO WS-REJECT-SW
018900      END-IF.
019000 *
019100 *----------------------------------------------------------------*
019200 * Discount-spec parsing.  A trailing '%' strips and validates 0 <*
019300 * D < 100 as a Percentage deal.  Case is folded to upper before   *
019400 * the 'FREE' test so a lower- or mixed-case literal still gives a *
019500 * Free deal, value 0.  Otherwise the text is parsed as a plain    *
019600 * decimal D, validated D > 0, as an Absolute deal.  Anything else *
019700 * is rejected.                                                    *
019800 *----------------------------------------------------------------*
019900  2000-PARSE-DISCOUNT-SPEC.
020000      MOVE ST1-DL-DISCOUNT-SPEC TO WS-SPEC-TEXT.
020100      INSPECT WS-SPEC-TEXT CONVERTING
020200         'abcdefghijklmnopqrstuvwxyz' TO
020300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020400      PERFORM 2100-FIND-SPEC-LENGTH THRU 2100-EXIT.
020500      IF WS-SPEC-LEN = 0
020600          MOVE '[STORE DEMO]: deal rejected - bad discount spec'
020700              TO ST5-RL-TEXT
020800          PERFORM 9000-WRITE-REPORT-LINE
020900          MOVE 'Y' TO WS-REJECT-SW
021000          GO TO 2000-EXIT
021100      END-IF.
021200      IF WS-SPEC-TEXT (WS-SPEC-LEN:1) = '%'
021300          MOVE 'Y' TO WS-PERCENT-FOUND-SW
021400          MOVE SPACES TO WS-NUMERIC-TEXT
021500          COMPUTE WS-NUMERIC-LEN = WS-SPEC-LEN - 1
021600          IF WS-NUMERIC-LEN > 0
021700              MOVE WS-SPEC-TEXT (1:WS-NUMERIC-LEN)
021800                  TO WS-NUMERIC-TEXT
021900          END-IF
022000          PERFORM 2900-EDIT-NUMERIC-TEXT THRU 2900-EXIT
022100          IF WS-DEAL-REJECTED
022200              GO TO 2000-EXIT
022300          END-IF
022400          IF WS-PARSED-VALUE > 0 AND WS-PARSED-VALUE < 100
022500              MOVE 'P' TO ST3-DEAL-DISCOUNT-TYPE
022600              MOVE WS-PARSED-VALUE TO ST3-DEAL-DISCOUNT-VALUE
022700          ELSE
022800              MOVE '[STORE DEMO]: deal rejected - pct out of range'
022900                  TO ST5-RL-TEXT
023000              PERFORM 9000-WRITE-REPORT-LINE
023100              MOVE 'Y' TO WS-REJECT-SW
023200          END-IF
023300      ELSE
023400          IF WS-SPEC-TEXT (1:4) = 'FREE' AND WS-SPEC-LEN = 4
023500              MOVE 'F' TO ST3-DEAL-DISCOUNT-TYPE
023600              MOVE 0   TO ST3-DEAL-DISCOUNT-VALUE
023700          ELSE
023800              MOVE WS-SPEC-TEXT TO WS-NUMERIC-TEXT
023900              MOVE WS-SPEC-LEN TO WS-NUMERIC-LEN
024000              PERFORM 2900-EDIT-NUMERIC-TEXT THRU 2900-EXIT
024100              IF WS-DEAL-REJECTED
024200                  GO TO 2000-EXIT
024300              END-IF
024400              IF WS-PARSED-VALUE > 0
024500                  MOVE 'A' TO ST3-DEAL-DISCOUNT-TYPE
024600                  MOVE WS-PARSED-VALUE TO ST3-DEAL-DISCOUNT-VALUE
024700              ELSE
024800                  MOVE
024900                    '[STORE DEMO]: deal rejected - value not > 0'
025000                      TO ST5-RL-TEXT
025100                  PERFORM 9000-WRITE-REPORT-LINE
025200                  MOVE 'Y' TO WS-REJECT-SW
025300              END-IF
025400          END-IF
025500      END-IF.
025600  2000-EXIT.
025700      EXIT.
025800 *
025900  2100-FIND-SPEC-LENGTH.
026000      MOVE 10 TO WS-SPEC-LEN.
026100  2110-TRIM-LOOP.
026200      IF WS-SPEC-LEN = 0
026300          GO TO 2100-EXIT
026400      END-IF.
026500      IF WS-SPEC-TEXT (WS-SPEC-LEN:1) NOT = SPACE
026600          GO TO 2100-EXIT
026700      END-IF.
026800      SUBTRACT 1 FROM WS-SPEC-LEN.
026900      GO TO 2110-TRIM-LOOP.
027000  2100-EXIT.
027100      EXIT.
027200 *
027300 *----------------------------------------------------------------*
027400 * Edits WS-NUMERIC-TEXT as an unsigned decimal (digits and at    *
027500 * most one '.') and loads WS-PARSED-VALUE; sets the reject       *
027600 * switch if the text is empty or contains anything else.         *
027700 *----------------------------------------------------------------*
027800  2900-EDIT-NUMERIC-TEXT.
027900      IF WS-NUMERIC-LEN = 0 OR WS-NUMERIC-TEXT = SPACES
028000          MOVE '[STORE DEMO]: deal rejected - bad discount spec'
028100              TO ST5-RL-TEXT
028200          PERFORM 9000-WRITE-REPORT-LINE
028300          MOVE 'Y' TO WS-REJECT-SW
028400          GO TO 2900-EXIT
028500      END-IF.
028600      MOVE 0   TO WS-INT-ACCUM.
028700      MOVE 0   TO WS-DEC-ACCUM.
028800      MOVE 0   TO WS-DEC-DIGITS.
028900      MOVE 'N' TO WS-DOT-SEEN-SW.
029000      MOVE 1   TO WS-SPEC-SUB.
029100  2910-SCAN-LOOP.
029200      IF WS-SPEC-SUB > WS-NUMERIC-LEN
029300          GO TO 2920-PAD-DECIMALS
029400      END-IF.
029500      MOVE WS-NUMERIC-TEXT (WS-SPEC-SUB:1) TO WS-ONE-CHAR.
029600      IF WS-ONE-CHAR = '.'
029700          IF WS-DOT-SEEN
029800              MOVE
029900               '[STORE DEMO]: deal rejected - bad discount spec'
030000                  TO ST5-RL-TEXT
030100              PERFORM 9000-WRITE-REPORT-LINE
030200              MOVE 'Y' TO WS-REJECT-SW
030300              GO TO 2900-EXIT
030400          END-IF
030500          MOVE 'Y' TO WS-DOT-SEEN-SW
030600      ELSE
030700          IF WS-ONE-CHAR NOT NUMERIC
030800              MOVE
030900               '[STORE DEMO]: deal rejected - bad discount spec'
031000                  TO ST5-RL-TEXT
031100              PERFORM 9000-WRITE-REPORT-LINE
031200              MOVE 'Y' TO WS-REJECT-SW
031300              GO TO 2900-EXIT
031400          END-IF
031500          MOVE WS-ONE-CHAR TO WS-ONE-DIGIT
031600          IF WS-DOT-SEEN
031700              IF WS-DEC-DIGITS < 3
031800                  COMPUTE WS-DEC-ACCUM =
031900                      WS-DEC-ACCUM * 10 + WS-ONE-DIGIT
032000                  ADD 1 TO WS-DEC-DIGITS
032100              END-IF
032200          ELSE
032300              COMPUTE WS-INT-ACCUM =
032400                  WS-INT-ACCUM * 10 + WS-ONE-DIGIT
032500          END-IF
032600      END-IF.
032700      ADD 1 TO WS-SPEC-SUB.
032800      GO TO 2910-SCAN-LOOP.
032900  2920-PAD-DECIMALS.
033000      IF WS-DEC-DIGITS >= 3
033100          GO TO 2930-SET-RESULT
033200      END-IF.
033300      COMPUTE WS-DEC-ACCUM = WS-DEC-ACCUM * 10.
033400      ADD 1 TO WS-DEC-DIGITS.
033500      GO TO 2920-PAD-DECIMALS.
033600  2930-SET-RESULT.
033700      COMPUTE WS-PARSED-VALUE ROUNDED =
033800          WS-INT-ACCUM + (WS-DEC-ACCUM / 1000).
033900  2900-EXIT.
034000      EXIT.
034100 *
034200  3000-ADD-DEAL.
034300      MOVE ST1-DL-NAME          TO ST3-DEAL-NAME.
034400      MOVE ST1-DL-DESC          TO ST3-DEAL-DESC.
034500      MOVE ST1-DL-RULE-TYPE     TO ST3-DEAL-RULE-TYPE.
034600      MOVE ST1-DL-FROM-PROD-ID  TO ST3-DEAL-FROM-PROD-ID.
034700      IF ST3-RULE-IS-BUNDLE
034800          MOVE ST1-DL-TO-PROD-ID TO ST3-DEAL-TO-PROD-ID
034900      ELSE
035000          MOVE 0 TO ST3-DEAL-TO-PROD-ID
035100      END-IF.
035200      MOVE ST5-CTL-NEXT-DEAL-ID TO ST3-DEAL-ID.
035300      MOVE ST5-CTL-NEXT-DEAL-ID TO WS-DEALMSTR-RRN.
035400      ADD 1 TO ST5-CTL-NEXT-DEAL-ID.
035500      WRITE DEAL-MASTER FROM ST3-DEAL-RECORD
035600          INVALID KEY
035700              MOVE '[STORE DEMO]: deal add failed - invalid key'
035800                  TO ST5-RL-TEXT
035900              PERFORM 9000-WRITE-REPORT-LINE
036000      END-WRITE.
036100 *
036200  8000-DUMP-DEALS.
036300      MOVE 1 TO WS-DUMP-RRN.
036400      MOVE WS-DUMP-RRN TO WS-DEALMSTR-RRN.
036500      START DEAL-MASTER KEY IS GREATER THAN OR EQUAL
036600          WS-DEALMSTR-RRN
036700          INVALID KEY
036800              GO TO 8000-EXIT
036900      END-START.
037000  8100-DUMP-LOOP.
037100      READ DEAL-MASTER NEXT RECORD INTO ST3-DEAL-RECORD
037200          AT END
037300              GO TO 8000-EXIT
037400      END-READ.
037500      MOVE ST3-DEAL-DISCOUNT-VALUE TO WS-DISC-VALUE-DISPLAY.
037600      STRING 'Deal [Name: '''     DELIMITED BY SIZE
037700             ST3-DEAL-NAME        DELIMITED BY SIZE
037800             '''; Description: '''DELIMITED BY SIZE
037900             ST3-DEAL-DESC        DELIMITED BY SIZE
038000             '''; Rule: '''       DELIMITED BY SIZE
038100             ST3-DEAL-RULE-TYPE   DELIMITED BY SIZE
038200             '''; Discount Type: '''
038300                                  DELIMITED BY SIZE
038400             ST3-DEAL-DISCOUNT-TYPE
038500                                  DELIMITED BY SIZE
038600             '''; Value: '''      DELIMITED BY SIZE
038700             WS-DISC-VALUE-DISPLAY
038800                                  DELIMITED BY SIZE
038900             ''']'                DELIMITED BY SIZE
039000             INTO ST5-RL-TEXT
039100      END-STRING.
039200      PERFORM 9000-WRITE-REPORT-LINE.
039300      GO TO 8100-DUMP-LOOP.
039400  8000-EXIT.
039500      EXIT.
039600 *
039700  9000-WRITE-REPORT-LINE.
039800      MOVE ST5-RL-TEXT TO RO-REPORT-RECORD.
039900      WRITE RO-REPORT-RECORD.
040000 
040100 
040200 
040300 
040400 
040500 
