000100 ******************************************************************
000200 *                                                                *
000300 * MODULE NAME = STCBKM                                           *
000400 *                                                                *
000500 * DESCRIPTIVE NAME = STORE CATALOG (Batch) Example Application - *
000600 *                                   Basket Line-Item Maintenance *
000700 *                                                                *
000800 *  @BANNER_START                           01                   *
000900 *  Proprietary Materials - Property of the Installation         *
001000 *                                                                *
001100 *  5798-ST1              STCBKM                                  *
001200 *                                                                *
001300 *  (C) Copyright Installation 1986, 2000                         *
001400 *                                                                *
001500 *  STORE CATALOG                                                 *
001600 *  (Batch rating/pricing demonstration application)              *
001700 *  @BANNER_END                                                   *
001800 *                                                                *
001900 * STATUS = 1.0.0                                                 *
002000 *                                                                *
002100 * FUNCTION =                                                     *
002200 *      Adds or removes one CHECKOUT-ITEM line item in the        *
002300 *      active basket's in-memory table (ST5-BASKET-TABLE, an     *
002400 *      EXTERNAL OCCURS table shared with STCPRC).  A second add  *
002500 *      for a product already in the basket replaces the prior    *
002600 *      line item for that product rather than adding to it, and  *
002700 *      resets the discounted-price accumulator to zero.  The     *
002800 *      table is kept dense and in ascending product-id order so  *
002900 *      a listing pass is a straight top-to-bottom walk.  Every    *
003000 *      add/remove re-lists the basket and calls STCPRC to         *
003100 *      recompute the checkout total against the new contents.    *
003200 *------------------------------------------------------------------
003300 *                                                                *
003400 *  ENTRY POINT = STCBKM                                         *
003500 *  CALLED BY STCCTL, PASSED ST1-TRANSACTION-RECORD               *
003600 *                                                                *
003700 *------------------------------------------------------------------
003800 *                                                                *
003900 *  CHANGE ACTIVITY :                                             *
004000 *      $MOD(STCBKM),COMP(STCBATCH),PROD(STORECAT):               *
004100 *                                                                *
004200 *   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *
004300 *   $D0= I00005 100 860215 RPB     : INITIAL BASE APPLICATION    *
004400 *   $D1= I00018 100 860309 JQH     : Upsert-by-replace corrected *
004500 *                                    - was accumulating quantity *
004600 *                                    instead of replacing it     *
004700 *   $D2= I00044 100 981112 RPB     : Y2K REMEDIATION - reviewed  *
004800 *                                    all date-bearing fields in *
004900 *                                    this module for 2-digit     *
005000 *                                    year dependencies; none      *
005100 *                                    found requiring a windowing *
005200 *                                    routine                      *
005300 *   $D3= I00054 100 000104 RPB     : Century rollover verified   *
005400 *                                    in production 01/04/2000,   *
005500 *                                    no abends or bad dates       *
005600 *   $D4= I00025 100 020320 RPB     : Converted to shared EXTERNAL*
005700 *                                    basket table and product    *
005800 *                                    master file                 *
005900 *   $D5= I00029 100 020325 JQH     : New items were being tacked *
006000 *                                    on the end of the table -   *
006100 *                                    now inserted in product-id  *
006200 *                                    order, and basket is        *
006300 *                                    re-listed after every change*
006400 *                                                                *
006500 ******************************************************************
006600  IDENTIFICATION DIVISION.
006700  PROGRAM-ID.    STCBKM.
006800  AUTHOR.        J Q HALVORSEN.
006900  INSTALLATION.  STORE CATALOG DIVISION.
007000  DATE-WRITTEN.  02/15/86.
007100  DATE-COMPILED. CURRENT-DATE.
007200  SECURITY.      NON-CONFIDENTIAL.
007300 *
007400  ENVIRONMENT DIVISION.
007500  CONFIGURATION SECTION.
007600  SOURCE-COMPUTER. IBM-370.
007700  OBJECT-COMPUTER. IBM-370.
007800  SPECIAL-NAMES.
007900      C01 IS TOP-OF-FORM
008000      UPSI-0 IS STC-TRACE-SWITCH.
008100  INPUT-OUTPUT SECTION.
008200  FILE-CONTROL.
008300      SELECT PRODUCT-MASTER
008400          ASSIGN TO PRODMSTR
008500          ORGANIZATION IS RELATIVE
008600          ACCESS MODE IS DYNAMIC
008700          RELATIVE KEY IS WS-PRODMSTR-RRN
008800          FILE STATUS IS WS-PRODMSTR-STATUS.
008900      SELECT REPORT-OUT
009000          ASSIGN TO RPTOUT
009100          ORGANIZATION IS LINE SEQUENTIAL
009200          FILE STATUS IS WS-RPTOUT-STATUS.
009300 *
009400  DATA DIVISION.
009500  FILE SECTION.
009600  FD  PRODUCT-MASTER
009700      IS EXTERNAL
009800      RECORDING MODE IS F
009900      LABEL RECORDS ARE STANDARD.
010000      COPY STCCP02.
010100  FD  REPORT-OUT
010200      IS EXTERNAL
010300      RECORDING MODE IS F
010400      LABEL RECORDS ARE STANDARD.
010500  01  RO-REPORT-RECORD              PIC X(132).
010600 *
010700  WORKING-STORAGE SECTION.
010800 *
010900  77  WS-SCAN-SUB                 PIC S9(4) COMP.
011000  01  WS-HEADER.
011100      03  WS-EYECATCHER            PIC X(16)
011200                                    VALUE 'STCBKM--------WS'.
011300      03  FILLER                   PIC X(10) VALUE SPACES.
011400 *
011500  01  WS-FILE-STATUSES.
011600      03  WS-PRODMSTR-STATUS       PIC X(02) VALUE SPACES.
011700      03  WS-RPTOUT-STATUS         PIC X(02) VALUE SPACES.
011800      03  FILLER                   PIC X(04) VALUE SPACES.
011900 *
012000  01  WS-RELATIVE-KEYS.
012100      03  WS-PRODMSTR-RRN          PIC S9(8) COMP.
012200      03  FILLER                   PIC X(04) VALUE SPACES.
012300 *
012400  01  WS-SWITCHES.
012500      03  WS-REJECT-SW             PIC X(01) VALUE 'N'.
012600          88  WS-LINE-REJECTED         VALUE 'Y'.
012700      03  WS-FOUND-SW              PIC X(01) VALUE 'N'.
012800          88  WS-ITEM-FOUND             VALUE 'Y'.
012900      03  FILLER                   PIC X(04) VALUE SPACES.
013000 *
013100  01  WS-SCAN-AREA.
013200      03  WS-INSERT-IDX            PIC S9(4) COMP.
013300      03  FILLER                   PIC X(04) VALUE SPACES.
013400 *
013500  01  WS-DISPLAY-AREA.
013600      03  WS-QTY-DISPLAY           PIC ZZZZZZZZ9.
013700      03  FILLER                   PIC X(08).
013800 *
013900      COPY STCCP05.
014000 *
014100  LINKAGE SECTION.
014200      COPY STCCP01.
014300 *
014400  PROCEDURE DIVISION USING ST1-TRANSACTION-RECORD.
014500 *----------------------------------------------------------------*
014600  0000-MAINLINE.
014700      MOVE 'N' TO WS-REJECT-SW.
014800      EVALUATE TRUE
014900          WHEN ST1-TX-IS-BASK-ADD
015000              PERFORM 2000-ADD-LINE-ITEM THRU 2000-EXIT
015100          WHEN ST1-TX-IS-BASK-REM
015200              PERFORM 4000-REMOVE-LINE-ITEM
015300      END-EVALUATE.
015400      IF NOT WS-LINE-REJECTED
015500          PERFORM 5000-DUMP-BASKET THRU 5000-EXIT
015600          CALL 'STCPRC' USING ST1-TRANSACTION-RECORD
015700      END-IF.
015800      GOBACK.
015900 *
016000 *----------------------------------------------------------------*
016100 * Basket add: validate 0 <= quantity <= the product's current    *
016200 * on-hand quantity, then upsert-by-replace the CHECKOUT-ITEM     *
016300 * keyed by product id, resetting the discounted-price            *
016400 * accumulator to zero for the replaced/new line.                 *
016500 *----------------------------------------------------------------*
016600  2000-ADD-LINE-ITEM.
016700      MOVE ST1-BK-PROD-ID TO WS-PRODMSTR-RRN.
016800      READ PRODUCT-MASTER INTO ST2-PRODUCT-RECORD
016900          INVALID KEY
017000              MOVE
017100                '[STORE DEMO]: basket add rejected - no such product'
017200                  TO ST5-RL-TEXT
017300              PERFORM 9000-WRITE-REPORT-LINE
017400              MOVE 'Y' TO WS-REJECT-SW
017500              GO TO 2000-EXIT
017600      END-READ.
017700      IF ST1-BK-QUANTITY > ST2-PROD-QTY-VALUE
017800          MOVE
017900            '[STORE DEMO]: basket add rejected - exceeds on hand'
018000              TO ST5-RL-TEXT
018100          PERFORM 9000-WRITE-REPORT-LINE
018200          MOVE 'Y' TO WS-REJECT-SW
018300          GO TO 2000-EXIT
018400      END-IF.
018500      PERFORM 2900-FIND-OR-LOCATE THRU 2900-EXIT.
018600      IF WS-ITEM-FOUND
018700          MOVE ST1-BK-PROD-ID  TO ST5-BT-PROD-ID (WS-INSERT-IDX)
018800          MOVE ST1-BK-QUANTITY TO ST5-BT-QUANTITY (WS-INSERT-IDX)
018900          MOVE 0 TO ST5-BT-DISCOUNTED-PRICE (WS-INSERT-IDX)
019000      ELSE
019100          PERFORM 2950-INSERT-NEW-ENTRY
019200      END-IF.
019300      MOVE ST1-BK-QUANTITY TO WS-QTY-DISPLAY.
019400      STRING '[STORE DEMO]: basket item for product '
019500             ST1-BK-PROD-ID DELIMITED BY SIZE
019600             ' set to quantity ' DELIMITED BY SIZE
019700             WS-QTY-DISPLAY DELIMITED BY SIZE
019800             INTO ST5-RL-TEXT
019900      END-STRING.
020000      PERFORM 9000-WRITE-REPORT-LINE.
020100  2000-EXIT.
020200      EXIT.
020300 *
020400  4000-REMOVE-LINE-ITEM.
020500      PERFORM 2900-FIND-OR-LOCATE THRU 2900-EXIT.
020600      IF WS-ITEM-FOUND
020700          PERFORM 4900-DELETE-FOUND-ENTRY THRU 4910-EXIT
020800          MOVE '[STORE DEMO]: basket item removed' TO ST5-RL-TEXT
020900      ELSE
021000          MOVE
021100            '[STORE DEMO]: basket remove - item not in basket'
021200              TO ST5-RL-TEXT
021300      END-IF.
021400      PERFORM 9000-WRITE-REPORT-LINE.
021500 *
021600 *----------------------------------------------------------------*
021700 * Walk the dense, ascending-by-product-id table looking for a    *
021800 * match.  If none is found, WS-INSERT-IDX is left holding the    *
021900 * position the new entry belongs in, so the table stays sorted.  *
022000 *----------------------------------------------------------------*
022100  2900-FIND-OR-LOCATE.
022200      MOVE 'N' TO WS-FOUND-SW.
022300      MOVE 1 TO WS-SCAN-SUB.
022400  2910-SCAN-LOOP.
022500      IF WS-SCAN-SUB > ST5-BASKET-COUNT
022600          MOVE WS-SCAN-SUB TO WS-INSERT-IDX
022700          GO TO 2900-EXIT
022800      END-IF.
022900      IF ST5-BT-PROD-ID (WS-SCAN-SUB) = ST1-BK-PROD-ID
023000          MOVE 'Y' TO WS-FOUND-SW
023100          MOVE WS-SCAN-SUB TO WS-INSERT-IDX
023200          GO TO 2900-EXIT
023300      END-IF.
023400      IF ST5-BT-PROD-ID (WS-SCAN-SUB) > ST1-BK-PROD-ID
023500          MOVE WS-SCAN-SUB TO WS-INSERT-IDX
023600          GO TO 2900-EXIT
023700      END-IF.
023800      ADD 1 TO WS-SCAN-SUB.
023900      GO TO 2910-SCAN-LOOP.
024000  2900-EXIT.
024100      EXIT.
024200 *
024300 *----------------------------------------------------------------*
024400 * Open a gap at WS-INSERT-IDX by sliding every entry from the    *
024500 * end of the table down to that slot up by one, highest index    *
024600 * first so no entry is overwritten before it is moved.           *
024700 *----------------------------------------------------------------*
024800  2950-INSERT-NEW-ENTRY.
024900      ADD 1 TO ST5-BASKET-COUNT.
025000      MOVE ST5-BASKET-COUNT TO WS-SCAN-SUB.
025100      PERFORM 2955-SHIFT-UP-LOOP THRU 2955-EXIT
025200          UNTIL WS-SCAN-SUB <= WS-INSERT-IDX.
025300      MOVE ST1-BK-PROD-ID  TO ST5-BT-PROD-ID (WS-INSERT-IDX).
025400      MOVE ST1-BK-QUANTITY TO ST5-BT-QUANTITY (WS-INSERT-IDX).
025500      MOVE 0               TO ST5-BT-DISCOUNTED-PRICE (WS-INSERT-IDX).
025600 *
025700  2955-SHIFT-UP-LOOP.
025800      MOVE ST5-BASKET-TABLE (WS-SCAN-SUB - 1)
025900          TO ST5-BASKET-TABLE (WS-SCAN-SUB).
026000      SUBTRACT 1 FROM WS-SCAN-SUB.
026100  2955-EXIT.
026200      EXIT.
026300 *
026400 *----------------------------------------------------------------*
026500 * Close the gap left by the deleted entry, sliding every later  *
026600 * entry down one slot to keep the table dense and in order.      *
026700 *----------------------------------------------------------------*
026800  4900-DELETE-FOUND-ENTRY.
026900      MOVE WS-INSERT-IDX TO WS-SCAN-SUB.
027000  4910-SHIFT-DOWN-LOOP.
027100      IF WS-SCAN-SUB >= ST5-BASKET-COUNT
027200          GO TO 4910-EXIT
027300      END-IF.
027400      MOVE ST5-BASKET-TABLE (WS-SCAN-SUB + 1)
027500          TO ST5-BASKET-TABLE (WS-SCAN-SUB).
027600      ADD 1 TO WS-SCAN-SUB.
027700      GO TO 4910-SHIFT-DOWN-LOOP.
027800  4910-EXIT.
027900      SUBTRACT 1 FROM ST5-BASKET-COUNT.
028000 *
028100 *----------------------------------------------------------------*
028200 * Re-list the basket's current line items in product-id order   *
028300 * after every change, the way the catalog/deal/customer dumps    *
028400 * re-list their own master files.                                *
028500 *----------------------------------------------------------------*
028600  5000-DUMP-BASKET.
028700      IF ST5-BASKET-COUNT = 0
028800          MOVE '[STORE DEMO]: basket is empty' TO ST5-RL-TEXT
028900          PERFORM 9000-WRITE-REPORT-LINE
029000          GO TO 5000-EXIT
029100      END-IF.
029200      MOVE 1 TO WS-SCAN-SUB.
029300  5010-DUMP-LOOP.
029400      IF WS-SCAN-SUB > ST5-BASKET-COUNT
029500          GO TO 5000-EXIT
029600      END-IF.
029700      MOVE ST5-BT-QUANTITY (WS-SCAN-SUB) TO WS-QTY-DISPLAY.
029800      STRING 'Basket item [Product: ' DELIMITED BY SIZE
029900             ST5-BT-PROD-ID (WS-SCAN-SUB) DELIMITED BY SIZE
030000             '; Quantity: ' DELIMITED BY SIZE
030100             WS-QTY-DISPLAY DELIMITED BY SIZE
030200             ']' DELIMITED BY SIZE
030300             INTO ST5-RL-TEXT
030400      END-STRING.
030500      PERFORM 9000-WRITE-REPORT-LINE.
030600      ADD 1 TO WS-SCAN-SUB.
030700      GO TO 5010-DUMP-LOOP.
030800  5000-EXIT.
030900      EXIT.
031000 *
031100  9000-WRITE-REPORT-LINE.
031200      MOVE ST5-RL-TEXT TO RO-REPORT-RECORD.
031300      WRITE RO-REPORT-RECORD.
031400 
031500 
031600 
